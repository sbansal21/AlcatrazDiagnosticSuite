000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCDR040.
000300 AUTHOR. Karen Whitfield.
000400 INSTALLATION. CONFIGURATION MANAGEMENT GROUP.
000500 DATE-WRITTEN. 04/16/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000* zCDR - z/OS Configuration Drift Reporter.                     *
001100*                                                               *
001200* ZCDR040 is CALLed once by ZCDR020 after every queued query    *
001300* has been compared.  It writes the discrepancy CSV: a header   *
001400* row carrying the run's left/right location labels and the    *
001500* eight column titles, then one quoted, comma-separated data    *
001600* row for every CR-REPORT-ROW staged onto ZDRWORK by ZCDR030,   *
001700* in the order ZCDR030 wrote them -- left path, left key, left  *
001800* value, right path, right key, right value, key status, and   *
001900* value status, so the source file travels with each property. *
002000*                                                               *
002100*****************************************************************
002200* CHANGE LOG                                                    *
002300* Date       Init  Ticket    Description                       *
002400* ---------- ----  --------  ------------------------------- *
002500* 04/16/89   KW    CDR-0005  Original coding.                  *
002600* 08/07/91   RDM   CDR-0015  Quote/escape rule split into       *
002700*                            ZCDRHDL's 9500-QUOTE-FIELD so the  *
002800*                            same logic can be unit checked      *
002900*                            once instead of three times.       *
003000* 11/19/98   TLB   CDR-0039  Y2K -- no date fields of our own,  *
003100*                            reviewed and signed off clean.     *
003200* 05/02/03   RDM   CDR-0046  Literal "null" values now blanked  *
003300*                            out instead of printed quoted.     *
003400* 03/09/11   DCW   CDR-0061  Data rows were missing LEFT-PATH   *
003500*                            and RIGHT-PATH -- audit team could *
003600*                            not trace a flagged key back to    *
003700*                            its source file.  Added both,       *
003800*                            quoted, in layout order.            *
003900* 09/14/11   DCW   CDR-0062  Header row titles truncated to 10   *
004000*                            bytes at compile time -- "right     *
004100*                            value" and "value status" were      *
004200*                            printing short.  Fixed the two      *
004300*                            VALUE literals in WS-COLUMN-TITLES. *
004400* 10/03/11   DCW   CDR-0064  ZDRWORK made OPTIONAL and OPEN      *
004500*                            INPUT status checked here -- a run  *
004600*                            where every pair had nothing to     *
004700*                            compare skipped ZCDR030's OPEN      *
004800*                            entirely and this step abended      *
004900*                            trying to read a file that was      *
005000*                            never created.                      *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
005900     CLASS LOWER-ALPHA IS 'a' THRU 'z'.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT OPTIONAL ZDRWORK ASSIGN TO ZDRWORK
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-WORK-STATUS.
006500     SELECT ZDRRPT  ASSIGN TO ZDRRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-RPT-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ZDRWORK
007200     LABEL RECORDS ARE STANDARD.
007300 01  WORK-RECORD.
007400     05  WORK-TEXT                PIC  X(1312).
007500     05  FILLER                   PIC  X(008).
007600
007700 FD  ZDRRPT
007800     LABEL RECORDS ARE STANDARD.
007900 01  RPT-LINE.
008000     05  RPT-TEXT                 PIC  X(2040).
008100     05  FILLER                   PIC  X(008).
008200
008300 WORKING-STORAGE SECTION.
008400 01  WS-WORK-STATUS               PIC  X(02) VALUE SPACES.
008500 01  WS-RPT-STATUS                PIC  X(02) VALUE SPACES.
008600 01  WS-WORK-EOF-SW               PIC  X(01) VALUE 'N'.
008700     88  WS-WORK-EOF                  VALUE 'Y'.
008800
008900*****************************************************************
009000* Column titles for the header row, alternate view lets the     *
009100* driving paragraph walk them without eight separate MOVEs.     *
009200*****************************************************************
009300 01  WS-COLUMN-TITLES.
009400     05  FILLER                  PIC  X(032) VALUE 'left key'.
009500     05  FILLER                  PIC  X(032) VALUE 'left value'.
009600     05  FILLER                  PIC  X(032) VALUE 'right key'.
009700     05  FILLER                  PIC  X(032) VALUE 'right value'.
009800     05  FILLER                  PIC  X(032) VALUE 'key status'.
009900     05  FILLER                  PIC  X(032) VALUE 'value status'.
010000 01  WS-TITLES-R REDEFINES WS-COLUMN-TITLES.
010100     05  WS-TITLE                 PIC  X(032) OCCURS 6 TIMES.
010200
010300 01  WS-BUILD-LINE.
010400     05  WS-BUILD-TEXT            PIC  X(2040).
010500     05  FILLER                   PIC  X(008).
010600 01  WS-BUILD-PTR                 PIC S9(04) COMP VALUE ZEROES.
010700 01  WS-TITLE-SUB                 PIC S9(04) COMP VALUE ZEROES.
010800
010900 COPY ZCDRCRC.
011000 COPY ZCDRHDW.
011100
011200 LINKAGE SECTION.
011300 COPY ZCDRLNK.
011400
011500 PROCEDURE DIVISION USING LK-QUERY-PARMS.
011600
011700*****************************************************************
011800* Main line.                                                    *
011900*****************************************************************
012000 0000-MAIN-LINE.
012100     OPEN OUTPUT ZDRRPT.
012200     PERFORM 1000-WRITE-HEADER-ROW  THRU 1000-EXIT.
012300     PERFORM 2000-WRITE-DATA-ROWS   THRU 2000-EXIT.
012400     CLOSE ZDRRPT.
012500     GOBACK.
012600
012700*****************************************************************
012800* REPORTS - header row: left-label,left key,left value,         *
012900* right-label,right key,right value,key status,value status.    *
013000*****************************************************************
013100 1000-WRITE-HEADER-ROW.
013200     MOVE SPACES                    TO WS-BUILD-LINE.
013300     MOVE 1                         TO WS-BUILD-PTR.
013400     STRING LK-LEFT-LABEL           DELIMITED BY SPACE
013500            ','                     DELIMITED BY SIZE
013600         INTO WS-BUILD-TEXT
013700         WITH POINTER WS-BUILD-PTR.
013800     PERFORM 1010-APPEND-TITLE      THRU 1010-EXIT
013900             VARYING WS-TITLE-SUB FROM 1 BY 1
014000             UNTIL WS-TITLE-SUB GREATER THAN 2.
014100     STRING LK-RIGHT-LABEL          DELIMITED BY SPACE
014200            ','                     DELIMITED BY SIZE
014300         INTO WS-BUILD-TEXT
014400         WITH POINTER WS-BUILD-PTR.
014500     PERFORM 1020-APPEND-REMAINING-TITLES THRU 1020-EXIT.
014600     MOVE SPACES                    TO RPT-LINE.
014700     MOVE WS-BUILD-TEXT(1:WS-BUILD-PTR - 1) TO RPT-LINE.
014800     WRITE RPT-LINE.
014900
015000 1000-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400* This shop's header order is left-label, left key, left value, *
015500* right-label -- so the first two column titles go before the   *
015600* right-label and the rest go after.  1010/1020 split that.     *
015700*****************************************************************
015800 1010-APPEND-TITLE.
015900     STRING WS-TITLE(WS-TITLE-SUB) DELIMITED BY SPACE
016000            ','                     DELIMITED BY SIZE
016100         INTO WS-BUILD-TEXT
016200         WITH POINTER WS-BUILD-PTR.
016300
016400 1010-EXIT.
016500     EXIT.
016600
016700 1020-APPEND-REMAINING-TITLES.
016800     PERFORM 1021-APPEND-ONE-TITLE  THRU 1021-EXIT
016900             VARYING WS-TITLE-SUB FROM 3 BY 1
017000             UNTIL WS-TITLE-SUB GREATER THAN 6.
017100
017200 1020-EXIT.
017300     EXIT.
017400
017500 1021-APPEND-ONE-TITLE.
017600     IF  WS-TITLE-SUB EQUAL 6
017700         STRING WS-TITLE(WS-TITLE-SUB) DELIMITED BY SPACE
017800             INTO WS-BUILD-TEXT
017900             WITH POINTER WS-BUILD-PTR
018000     ELSE
018100         STRING WS-TITLE(WS-TITLE-SUB) DELIMITED BY SPACE
018200                ','                       DELIMITED BY SIZE
018300             INTO WS-BUILD-TEXT
018400             WITH POINTER WS-BUILD-PTR.
018500
018600 1021-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Detail rows - one data row per property key staged onto       *
019100* ZDRWORK by the comparison step, quoted/escaped through        *
019200* ZCDRHDL's 9500-QUOTE-FIELD, in the order they were staged.    *
019300* ZDRWORK is OPTIONAL -- when every queued pair came back with  *
019400* nothing to compare, ZCDR030 never opens it, so a status of    *
019500* '05' here just means no data rows this run; the header row    *
019600* already written still stands on its own.                     *
019700*****************************************************************
019800 2000-WRITE-DATA-ROWS.
019900     MOVE 'N'                       TO WS-WORK-EOF-SW.
020000     OPEN INPUT ZDRWORK.
020100     IF  WS-WORK-STATUS NOT EQUAL '00'
020200         AND WS-WORK-STATUS NOT EQUAL '05'
020300         GO TO 2000-EXIT.
020400     PERFORM 2010-READ-WORK         THRU 2010-EXIT.
020500     PERFORM 2020-WRITE-ONE-ROW     THRU 2020-EXIT
020600             WITH TEST AFTER
020700             UNTIL WS-WORK-EOF.
020800     CLOSE ZDRWORK.
020900
021000 2000-EXIT.
021100     EXIT.
021200
021300 2010-READ-WORK.
021400     READ ZDRWORK
021500         AT END
021600             MOVE 'Y'                TO WS-WORK-EOF-SW.
021700
021800 2010-EXIT.
021900     EXIT.
022000
022100 2020-WRITE-ONE-ROW.
022200     IF  WS-WORK-EOF
022300         GO TO 2020-EXIT.
022400     MOVE WORK-RECORD                TO CR-REPORT-ROW.
022500     MOVE SPACES                     TO WS-BUILD-LINE.
022600     MOVE 1                          TO WS-BUILD-PTR.
022700
022800     MOVE CR-LEFT-PATH               TO HD-QUOTE-IN.
022900     MOVE 256                        TO HD-QUOTE-WIDTH.
023000     PERFORM 9500-QUOTE-FIELD        THRU 9500-EXIT.
023100     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
023200            ','                            DELIMITED BY SIZE
023300         INTO WS-BUILD-TEXT
023400         WITH POINTER WS-BUILD-PTR.
023500
023600     MOVE CR-LEFT-KEY                TO HD-QUOTE-IN.
023700     MOVE 128                        TO HD-QUOTE-WIDTH.
023800     PERFORM 9500-QUOTE-FIELD        THRU 9500-EXIT.
023900     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
024000            ','                            DELIMITED BY SIZE
024100         INTO WS-BUILD-TEXT
024200         WITH POINTER WS-BUILD-PTR.
024300
024400     MOVE CR-LEFT-VALUE               TO HD-QUOTE-IN.
024500     MOVE 256                         TO HD-QUOTE-WIDTH.
024600     PERFORM 9500-QUOTE-FIELD         THRU 9500-EXIT.
024700     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
024800            ','                            DELIMITED BY SIZE
024900         INTO WS-BUILD-TEXT
025000         WITH POINTER WS-BUILD-PTR.
025100
025200     MOVE CR-RIGHT-PATH               TO HD-QUOTE-IN.
025300     MOVE 256                         TO HD-QUOTE-WIDTH.
025400     PERFORM 9500-QUOTE-FIELD         THRU 9500-EXIT.
025500     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
025600            ','                            DELIMITED BY SIZE
025700         INTO WS-BUILD-TEXT
025800         WITH POINTER WS-BUILD-PTR.
025900
026000     MOVE CR-RIGHT-KEY                TO HD-QUOTE-IN.
026100     MOVE 128                         TO HD-QUOTE-WIDTH.
026200     PERFORM 9500-QUOTE-FIELD         THRU 9500-EXIT.
026300     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
026400            ','                            DELIMITED BY SIZE
026500         INTO WS-BUILD-TEXT
026600         WITH POINTER WS-BUILD-PTR.
026700
026800     MOVE CR-RIGHT-VALUE              TO HD-QUOTE-IN.
026900     MOVE 256                         TO HD-QUOTE-WIDTH.
027000     PERFORM 9500-QUOTE-FIELD         THRU 9500-EXIT.
027100     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
027200            ','                            DELIMITED BY SIZE
027300         INTO WS-BUILD-TEXT
027400         WITH POINTER WS-BUILD-PTR.
027500
027600     MOVE CR-KEY-STATUS                TO HD-QUOTE-IN.
027700     MOVE 16                           TO HD-QUOTE-WIDTH.
027800     PERFORM 9500-QUOTE-FIELD          THRU 9500-EXIT.
027900     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
028000            ','                            DELIMITED BY SIZE
028100         INTO WS-BUILD-TEXT
028200         WITH POINTER WS-BUILD-PTR.
028300
028400     MOVE CR-VALUE-STATUS              TO HD-QUOTE-IN.
028500     MOVE 16                           TO HD-QUOTE-WIDTH.
028600     PERFORM 9500-QUOTE-FIELD          THRU 9500-EXIT.
028700     STRING HD-QUOTE-OUT(1:HD-QUOTE-OUT-LEN) DELIMITED BY SIZE
028800         INTO WS-BUILD-TEXT
028900         WITH POINTER WS-BUILD-PTR.
029000
029100     MOVE SPACES                       TO RPT-LINE.
029200     MOVE WS-BUILD-TEXT(1:WS-BUILD-PTR - 1) TO RPT-LINE.
029300     WRITE RPT-LINE.
029400     PERFORM 2010-READ-WORK           THRU 2010-EXIT.
029500
029600 2020-EXIT.
029700     EXIT.
029800
029900 COPY ZCDRHDL.
