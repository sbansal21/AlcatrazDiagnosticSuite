000100*****************************************************************
000200* ZCDRLNK  -  zCDR inter-program linkage area.                  *
000300*                                                                *
000400* ZCDR020 fills this in once per queued query and CALLs         *
000500* ZCDR030 with it; ZCDR030 fills in LK-RETURN-CODE and updates  *
000600* the discrepancy totals as it retrieves and compares.  ZCDR020 *
000700* fills in the labels one final time and CALLs ZCDR040 with the *
000800* same area to drive the CSV write.                             *
000900*****************************************************************
001000 01  LK-QUERY-PARMS.
001100     05  LK-LEFT-FILTER-PATH    PIC  X(256).
001200     05  LK-RIGHT-FILTER-PATH   PIC  X(256).
001300     05  LK-LEFT-LABEL          PIC  X(064).
001400     05  LK-RIGHT-LABEL         PIC  X(064).
001500     05  LK-QUERY-SEQUENCE      PIC S9(04) COMP.
001600     05  LK-FIRST-QUERY-SW      PIC  X(001).
001700         88  LK-FIRST-QUERY         VALUE 'Y'.
001800     05  LK-RETURN-CODE         PIC S9(04) COMP VALUE ZEROES.
001900         88  LK-RC-NORMAL           VALUE ZEROES.
002000         88  LK-RC-NO-SUBDIRS       VALUE 4.
002100         88  LK-RC-NOTHING-QUERIED  VALUE 8.
002200     05  FILLER                 PIC  X(032).
002300
002400*****************************************************************
002500* REDEFINES giving a two-entry table view of the LEFT/RIGHT     *
002600* filter paths, used by the paragraphs that treat LEFT and      *
002700* RIGHT identically (build filter, retrieve, count excludes).   *
002800*****************************************************************
002900 01  LK-FILTER-TABLE REDEFINES LK-QUERY-PARMS.
003000     05  LK-FILTER-PATH         PIC  X(256) OCCURS 2 TIMES
003100                                 INDEXED BY LK-FILTER-IDX.
003200     05  FILLER                 PIC  X(165).
