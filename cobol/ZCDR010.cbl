000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCDR010.
000300 AUTHOR. Karen Whitfield.
000400 INSTALLATION. CONFIGURATION MANAGEMENT GROUP.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000* zCDR - z/OS Configuration Drift Reporter.                     *
001100*                                                                *
001200* ZCDR010 is the file-type classifier for the drift job          *
001300* stream.  It reads the list of candidate configuration files    *
001400* staged by the extract step (ZDRPATH) and, for each one,        *
001500* decides which of the standard parsers should stage it into     *
001600* the ZDRPROP property store -- CONFIG, YAML, PROPERTIES or      *
001700* HOSTS.  The parsers themselves are separately maintained load  *
001800* modules; this program only makes the dispatch decision and     *
001900* writes it to ZDRCLS.  Files this shop does not know how to     *
002000* parse are logged UNSUPPORTED and skipped.                      *
002100*                                                                *
002200*****************************************************************
002300* CHANGE LOG                                                    *
002400* Date       Init  Ticket    Description                       *
002500* ---------- ----  --------  ------------------------------- *
002600* 03/14/89   KW    CDR-0001  Original coding, config/yaml/hosts*
002700* 09/02/89   KW    CDR-0004  Added .properties recognition.    *
002800* 02/11/91   RDM   CDR-0012  UNSUPPORTED files now write a     *
002900*                            descriptive line instead of just  *
003000*                            skipping silently.                *
003100* 07/23/93   RDM   CDR-0019  Case-insensitive extension match  *
003200*                            (mixed-case .YAML files from the  *
003300*                            new build tooling were falling    *
003400*                            through to UNSUPPORTED).          *
003500* 05/06/96   TLB   CDR-0031  .yml short form recognized YAML.  *
003600* 11/19/98   TLB   CDR-0039  Y2K -- run-date stamp on ZDRCLS   *
003700*                            switched to 4-digit century via   *
003800*                            ACCEPT FROM DATE YYYYMMDD.        *
003900* 01/08/99   TLB   CDR-0039  Y2K sign-off, no further findings *
004000* 06/30/04   PJH   CDR-0047  .conf short form recognized as    *
004100*                            CONFIG, per onboarding request.   *
004200* 04/15/09   PJH   CDR-0058  HOSTS base-name fallback made      *
004300*                            case-insensitive (was exact-match *
004400*                            only, missed Windows-style HOSTS) *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
005300     CLASS LOWER-ALPHA IS 'a' THRU 'z'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ZDRPATH ASSIGN TO ZDRPATH
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PATH-STATUS.
005900     SELECT ZDRCLS  ASSIGN TO ZDRCLS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CLS-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ZDRPATH
006600     LABEL RECORDS ARE STANDARD.
006700 01  PATH-IN-RECORD.
006800     05  PI-PATH                PIC  X(256).
006900     05  FILLER                 PIC  X(004).
007000
007100 FD  ZDRCLS
007200     LABEL RECORDS ARE STANDARD.
007300 01  CLS-OUT-RECORD.
007400     05  CO-LINE                PIC  X(200).
007500     05  FILLER                 PIC  X(056).
007600
007700 WORKING-STORAGE SECTION.
007800*****************************************************************
007900* File status and end-of-file switches.                        *
008000*****************************************************************
008100 01  WS-PATH-STATUS             PIC  X(02) VALUE SPACES.
008200 01  WS-CLS-STATUS              PIC  X(02) VALUE SPACES.
008300 01  WS-SWITCHES.
008400     05  WS-EOF-SW              PIC  X(01) VALUE 'N'.
008500         88  WS-EOF                 VALUE 'Y'.
008600     05  FILLER                 PIC  X(01) VALUE SPACES.
008700
008800*****************************************************************
008900* Run-date stamp, group and column view (CDR-0039 - Y2K fix).   *
009000*****************************************************************
009100 01  WS-RUN-DATE                PIC  9(08) VALUE ZEROES.
009200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009300     05  WS-RUN-CCYY            PIC  9(04).
009400     05  WS-RUN-MM              PIC  9(02).
009500     05  WS-RUN-DD              PIC  9(02).
009600
009700*****************************************************************
009800* Counters (COMP per shop standard) and constants.              *
009900*****************************************************************
010000 01  WS-COUNTERS.
010100     05  WS-READ-COUNT          PIC S9(08) COMP VALUE ZEROES.
010200     05  WS-SUPPORTED-COUNT     PIC S9(08) COMP VALUE ZEROES.
010300     05  WS-UNSUPPORTED-COUNT   PIC S9(08) COMP VALUE ZEROES.
010400     05  FILLER                 PIC  X(04) VALUE SPACES.
010500
010600 01  WS-CLASSIFY-WORK.
010700     05  WS-CURRENT-PATH        PIC  X(256).
010800     05  WS-CURRENT-PATH-LEN    PIC S9(04) COMP VALUE 256.
010900     05  WS-DOT-POS             PIC S9(04) COMP VALUE ZEROES.
011000     05  WS-SLASH-POS           PIC S9(04) COMP VALUE ZEROES.
011100     05  WS-SCAN-SUB            PIC S9(04) COMP VALUE ZEROES.
011200     05  WS-EXTENSION           PIC  X(032) VALUE SPACES.
011300     05  WS-BASE-NAME           PIC  X(256) VALUE SPACES.
011400     05  WS-FILE-TYPE           PIC  X(011) VALUE SPACES.
011500         88  WS-TYPE-CONFIG         VALUE 'CONFIG'.
011600         88  WS-TYPE-YAML           VALUE 'YAML'.
011700         88  WS-TYPE-PROPERTIES     VALUE 'PROPERTIES'.
011800         88  WS-TYPE-HOSTS          VALUE 'HOSTS'.
011900         88  WS-TYPE-UNSUPPORTED    VALUE 'UNSUPPORTED'.
012000     05  WS-EXT-FOUND-SW        PIC  X(01) VALUE 'N'.
012100         88  WS-EXT-FOUND           VALUE 'Y'.
012200     05  WS-ERROR-TEXT          PIC  X(140) VALUE SPACES.
012300     05  FILLER                 PIC  X(008) VALUE SPACES.
012400
012500*****************************************************************
012600* Byte-scan view of the current path, used by the backward      *
012700* searches for the last "." and the last "/" in the path.       *
012800*****************************************************************
012900 01  WS-PATH-BYTES REDEFINES WS-CURRENT-PATH.
013000     05  WS-PATH-BYTE           PIC  X(001) OCCURS 256 TIMES.
013100
013200*****************************************************************
013300* Uppercase-fold work area for the case-insensitive extension    *
013400* and base-name compares (CDR-0019, CDR-0058); one buffer wide   *
013500* enough for a whole path, redefined for the shorter extension   *
013600* compares so the same fold logic serves both.                  *
013700*****************************************************************
013800 01  WS-FOLD-BUFFER              PIC  X(256) VALUE SPACES.
013900 01  WS-FOLD-EXTENSION REDEFINES WS-FOLD-BUFFER.
014000     05  WS-FOLD-EXT-TEXT       PIC  X(032).
014100     05  FILLER                 PIC  X(224).
014200
014300 01  WS-CASE-FOLD-TABLES.
014400     05  WS-LOWER-ALPHABET      PIC  X(26) VALUE
014500         'abcdefghijklmnopqrstuvwxyz'.
014600     05  WS-UPPER-ALPHABET      PIC  X(26) VALUE
014700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014800     05  FILLER                 PIC  X(04) VALUE SPACES.
014900
015000 01  ZCDR010-DC.
015100     02  DC-PROGRAM             PIC  X(08) VALUE 'ZCDR010 '.
015200     02  FILLER                 PIC  X(072) VALUE SPACES.
015300
015400 PROCEDURE DIVISION.
015500
015600*****************************************************************
015700* Main process.                                                 *
015800*****************************************************************
015900     PERFORM 0100-INITIALIZE     THRU 0100-EXIT.
016000     PERFORM 0200-PROCESS-PATHS  THRU 0200-EXIT
016100             WITH TEST AFTER
016200             UNTIL WS-EOF.
016300     PERFORM 0900-TERMINATE      THRU 0900-EXIT.
016400     STOP RUN.
016500
016600*****************************************************************
016700* Open the files and stamp the run date on the class file.     *
016800*****************************************************************
016900 0100-INITIALIZE.
017000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017100     OPEN INPUT  ZDRPATH.
017200     OPEN OUTPUT ZDRCLS.
017300     PERFORM 0110-READ-PATH      THRU 0110-EXIT.
017400
017500 0100-EXIT.
017600     EXIT.
017700
017800 0110-READ-PATH.
017900     READ ZDRPATH
018000         AT END
018100             MOVE 'Y'            TO WS-EOF-SW.
018200
018300 0110-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700* Classify one path and write its disposition, then read the    *
018800* next path for the next pass through the loop.                 *
018900*****************************************************************
019000 0200-PROCESS-PATHS.
019100     ADD 1                       TO WS-READ-COUNT.
019200     MOVE PI-PATH                TO WS-CURRENT-PATH.
019300     PERFORM 1000-CLASSIFY-FILE  THRU 1000-EXIT.
019400     PERFORM 0210-WRITE-RESULT   THRU 0210-EXIT.
019500     PERFORM 0110-READ-PATH      THRU 0110-EXIT.
019600
019700 0200-EXIT.
019800     EXIT.
019900
020000 0210-WRITE-RESULT.
020100     MOVE SPACES                 TO CLS-OUT-RECORD.
020200     IF  WS-TYPE-UNSUPPORTED
020300         MOVE WS-ERROR-TEXT      TO CO-LINE
020400         ADD 1                   TO WS-UNSUPPORTED-COUNT
020500     ELSE
020600         STRING WS-CURRENT-PATH  DELIMITED BY SPACE
020700                ' -> '           DELIMITED BY SIZE
020800                WS-FILE-TYPE     DELIMITED BY SPACE
020900             INTO CO-LINE
021000         ADD 1                   TO WS-SUPPORTED-COUNT.
021100     WRITE CLS-OUT-RECORD.
021200
021300 0210-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700* Close out and report counts to the job log.                   *
021800*****************************************************************
021900 0900-TERMINATE.
022000     CLOSE ZDRPATH.
022100     CLOSE ZDRCLS.
022200     DISPLAY 'ZCDR010 READ       = ' WS-READ-COUNT.
022300     DISPLAY 'ZCDR010 SUPPORTED  = ' WS-SUPPORTED-COUNT.
022400     DISPLAY 'ZCDR010 UNSUPPORTED= ' WS-UNSUPPORTED-COUNT.
022500
022600 0900-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* Classify rules, dispatch logic used by the parser tag step:    *
023100*   1. Extension after the last "." wins if it matches a known  *
023200*      type (case-insensitive).                                 *
023300*   2. Otherwise fall back to an exact case-insensitive match   *
023400*      of the base name against "hosts".                        *
023500*   3. Otherwise UNSUPPORTED, with a descriptive error line.    *
023600*****************************************************************
023700 1000-CLASSIFY-FILE.
023800     MOVE SPACES                 TO WS-FILE-TYPE WS-ERROR-TEXT.
023900     MOVE 'N'                    TO WS-EXT-FOUND-SW.
024000     PERFORM 1100-FIND-LAST-DOT  THRU 1100-EXIT.
024100
024200     IF  WS-EXT-FOUND
024300         PERFORM 1200-MATCH-EXTENSION THRU 1200-EXIT.
024400
024500     IF  WS-FILE-TYPE NOT EQUAL SPACES
024600         GO TO 1000-EXIT.
024700
024800     PERFORM 1300-FIND-LAST-SLASH THRU 1300-EXIT.
024900     PERFORM 1400-MATCH-HOSTS-NAME THRU 1400-EXIT.
025000
025100     IF  WS-FILE-TYPE EQUAL SPACES
025200         MOVE 'UNSUPPORTED'      TO WS-FILE-TYPE
025300         PERFORM 1500-BUILD-ERROR-TEXT THRU 1500-EXIT.
025400
025500 1000-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* Backward scan for the last "." in WS-CURRENT-PATH.            *
026000*****************************************************************
026100 1100-FIND-LAST-DOT.
026200     MOVE WS-CURRENT-PATH-LEN    TO WS-SCAN-SUB.
026300     MOVE ZEROES                 TO WS-DOT-POS.
026400     PERFORM 1110-SCAN-DOT THRU 1110-EXIT
026500             UNTIL WS-SCAN-SUB LESS THAN 1
026600                OR WS-DOT-POS GREATER THAN ZEROES.
026700
026800     IF  WS-DOT-POS GREATER THAN ZEROES
026900         MOVE 'Y'                TO WS-EXT-FOUND-SW
027000         MOVE SPACES             TO WS-EXTENSION
027100         MOVE WS-CURRENT-PATH(WS-DOT-POS + 1:
027200              WS-CURRENT-PATH-LEN - WS-DOT-POS)
027300                                  TO WS-EXTENSION.
027400
027500 1100-EXIT.
027600     EXIT.
027700
027800 1110-SCAN-DOT.
027900     IF  WS-PATH-BYTE(WS-SCAN-SUB) EQUAL '.'
028000         MOVE WS-SCAN-SUB        TO WS-DOT-POS
028100     ELSE
028200         SUBTRACT 1              FROM WS-SCAN-SUB.
028300
028400 1110-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Case-fold WS-EXTENSION and compare to the known extensions.   *
028900*****************************************************************
029000 1200-MATCH-EXTENSION.
029100     MOVE SPACES                 TO WS-FOLD-BUFFER.
029200     MOVE WS-EXTENSION           TO WS-FOLD-EXT-TEXT.
029300     INSPECT WS-FOLD-EXT-TEXT
029400         CONVERTING WS-LOWER-ALPHABET
029500         TO WS-UPPER-ALPHABET.
029600
029700     IF  WS-FOLD-EXT-TEXT EQUAL 'CONFIG  '
029800         OR WS-FOLD-EXT-TEXT EQUAL 'CONF    '
029900         MOVE 'CONFIG'           TO WS-FILE-TYPE
030000         GO TO 1200-EXIT.
030100
030200     IF  WS-FOLD-EXT-TEXT EQUAL 'YAML    '
030300         OR WS-FOLD-EXT-TEXT EQUAL 'YML     '
030400         MOVE 'YAML'             TO WS-FILE-TYPE
030500         GO TO 1200-EXIT.
030600
030700     IF  WS-FOLD-EXT-TEXT EQUAL 'PROPERTIES'
030800         MOVE 'PROPERTIES'       TO WS-FILE-TYPE.
030900
031000 1200-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* Backward scan for the last "/" - everything after it is the   *
031500* base file name used for the "hosts" fallback match.           *
031600*****************************************************************
031700 1300-FIND-LAST-SLASH.
031800     MOVE WS-CURRENT-PATH-LEN    TO WS-SCAN-SUB.
031900     MOVE ZEROES                 TO WS-SLASH-POS.
032000     PERFORM 1310-SCAN-SLASH THRU 1310-EXIT
032100             UNTIL WS-SCAN-SUB LESS THAN 1
032200                OR WS-SLASH-POS GREATER THAN ZEROES.
032300
032400     MOVE SPACES                 TO WS-BASE-NAME.
032500     IF  WS-SLASH-POS GREATER THAN ZEROES
032600         MOVE WS-CURRENT-PATH(WS-SLASH-POS + 1:
032700              WS-CURRENT-PATH-LEN - WS-SLASH-POS)
032800                                  TO WS-BASE-NAME
032900     ELSE
033000         MOVE WS-CURRENT-PATH    TO WS-BASE-NAME.
033100
033200 1300-EXIT.
033300     EXIT.
033400
033500 1310-SCAN-SLASH.
033600     IF  WS-PATH-BYTE(WS-SCAN-SUB) EQUAL '/'
033700         MOVE WS-SCAN-SUB        TO WS-SLASH-POS
033800     ELSE
033900         SUBTRACT 1              FROM WS-SCAN-SUB.
034000
034100 1310-EXIT.
034200     EXIT.
034300
034400*****************************************************************
034500* Case-fold WS-BASE-NAME and compare to "hosts" (CDR-0058).     *
034600*****************************************************************
034700 1400-MATCH-HOSTS-NAME.
034800     MOVE SPACES                 TO WS-FOLD-BUFFER.
034900     MOVE WS-BASE-NAME           TO WS-FOLD-BUFFER.
035000     INSPECT WS-FOLD-BUFFER
035100         CONVERTING WS-LOWER-ALPHABET
035200         TO WS-UPPER-ALPHABET.
035300
035400     IF  WS-FOLD-BUFFER(1:5) EQUAL 'HOSTS'
035500         AND WS-FOLD-BUFFER(6:1) EQUAL SPACE
035600         MOVE 'HOSTS'            TO WS-FILE-TYPE.
035700
035800 1400-EXIT.
035900     EXIT.
036000
036100*****************************************************************
036200* Build the UNSUPPORTED disposition text.                       *
036300*****************************************************************
036400 1500-BUILD-ERROR-TEXT.
036500     STRING 'File '              DELIMITED BY SIZE
036600            WS-CURRENT-PATH      DELIMITED BY SPACE
036700            ' was not added because file type '
036800                                  DELIMITED BY SIZE
036900            WS-EXTENSION         DELIMITED BY SPACE
037000            ' is currently unsupported.'
037100                                  DELIMITED BY SIZE
037200         INTO WS-ERROR-TEXT.
037300
037400 1500-EXIT.
037500     EXIT.
