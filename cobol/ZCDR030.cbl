000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCDR030.
000300 AUTHOR. Karen Whitfield.
000400 INSTALLATION. CONFIGURATION MANAGEMENT GROUP.
000500 DATE-WRITTEN. 04/09/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000* zCDR - z/OS Configuration Drift Reporter.                     *
001100*                                                                *
001200* ZCDR030 is CALLed once per queued query by ZCDR020.  Given a   *
001300* LEFT and RIGHT filter path in LK-QUERY-PARMS it makes two      *
001400* passes over ZDRPROP, building a keyed working set for each     *
001500* side (skipping anything on the exclusion list ZCDR020 already  *
001600* loaded), then walks the union of keys and classifies every one *
001700* per the drift comparison rules, writing one row per key to the *
001800* intermediate staging file ZDRWORK for ZCDR040 to pick up.      *
001900*                                                                *
002000*****************************************************************
002100* CHANGE LOG                                                    *
002200* Date       Init  Ticket    Description                       *
002300* ---------- ----  --------  ------------------------------- *
002400* 04/09/89   KW    CDR-0003  Original coding.                  *
002500* 09/02/89   KW    CDR-0004  Skip excluded paths, count them.   *
002600* 03/19/90   KW    CDR-0010  Filter now a plain path prefix     *
002700*                            instead of an exact-path match, to *
002800*                            support the internal query mode.   *
002900* 06/12/94   RDM   CDR-0021  CR-DISCREPANCY-TOTALS split into   *
003000*                            its own copybook (ZCDRTOT).        *
003100* 11/19/98   TLB   CDR-0039  Y2K -- no date fields of our own,  *
003200*                            reviewed and signed off clean.     *
003300* 09/30/07   PJH   CDR-0054  ZDRWORK opened EXTEND after the    *
003400*                            first query so every query's rows  *
003500*                            land in one staging file.          *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
004400     CLASS LOWER-ALPHA IS 'a' THRU 'z'.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ZDRPROP ASSIGN TO ZDRPROP
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-PROP-STATUS.
005000     SELECT ZDRWORK ASSIGN TO ZDRWORK
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-WORK-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ZDRPROP
005700     LABEL RECORDS ARE STANDARD.
005800 COPY ZCDRPRC.
005900
006000 FD  ZDRWORK
006100     LABEL RECORDS ARE STANDARD.
006200 01  WORK-RECORD.
006300     05  WORK-TEXT                PIC  X(1312).
006400     05  FILLER                   PIC  X(008).
006500
006600 WORKING-STORAGE SECTION.
006700 01  WS-PROP-STATUS               PIC  X(02) VALUE SPACES.
006800 01  WS-WORK-STATUS               PIC  X(02) VALUE SPACES.
006900 01  WS-PROP-EOF-SW               PIC  X(01) VALUE 'N'.
007000     88  WS-PROP-EOF                  VALUE 'Y'.
007100
007200*****************************************************************
007300* Filter-length work, one generic backward scan shared by both  *
007400* the LEFT and RIGHT retrieval paragraphs.                      *
007500*****************************************************************
007600 01  WS-SEG-BUFFER                PIC  X(256).
007700 01  WS-SEG-BYTES REDEFINES WS-SEG-BUFFER.
007800     05  WS-SEG-BYTE              PIC  X(001) OCCURS 256 TIMES.
007900 01  WS-SEG-SUB                   PIC S9(04) COMP VALUE ZEROES.
008000 01  WS-SEG-LEN                   PIC S9(04) COMP VALUE ZEROES.
008100 01  WS-LEFT-FILTER-LEN            PIC S9(04) COMP VALUE ZEROES.
008200 01  WS-RIGHT-FILTER-LEN           PIC S9(04) COMP VALUE ZEROES.
008300
008400*****************************************************************
008500* LEFT and RIGHT working sets -- one entry per key retrieved on  *
008600* that side.  300 keys per location is this shop's working      *
008700* ceiling for a single comparison query; CDR-0054's fabric-wide  *
008800* runs have never come close to it.                              *
008900*****************************************************************
009000 01  WS-LEFT-SET.
009100     05  WS-LEFT-ENTRY  OCCURS 300 TIMES INDEXED BY WS-L-IDX
009200                                                    WS-L-IDX2.
009300         10  WL-KEY                PIC  X(128).
009400         10  WL-VALUE               PIC  X(256).
009500         10  WL-PATH                PIC  X(256).
009600         10  WL-IGNORE              PIC  X(005).
009700 01  WS-LEFT-COUNT                 PIC S9(04) COMP VALUE ZEROES.
009800 01  WS-LEFT-MAX                   PIC S9(04) COMP VALUE 300.
009900
010000 01  WS-RIGHT-SET.
010100     05  WS-RIGHT-ENTRY OCCURS 300 TIMES INDEXED BY WS-R-IDX
010200                                                    WS-R-IDX2.
010300         10  WR-KEY                 PIC  X(128).
010400         10  WR-VALUE               PIC  X(256).
010500         10  WR-PATH                PIC  X(256).
010600         10  WR-IGNORE              PIC  X(005).
010700 01  WS-RIGHT-COUNT                 PIC S9(04) COMP VALUE ZEROES.
010800 01  WS-RIGHT-MAX                   PIC S9(04) COMP VALUE 300.
010900
011000*****************************************************************
011100* Union-of-keys table -- left-set order first, then any keys    *
011200* seen only on the right, per this shop's comparison order.     *
011300*****************************************************************
011400 01  WS-UNION-TABLE.
011500     05  WS-UNION-KEY  OCCURS 600 TIMES PIC X(128)
011600                                 INDEXED BY WS-U-IDX WS-U-IDX2.
011700 01  WS-UNION-COUNT                 PIC S9(04) COMP VALUE ZEROES.
011800 01  WS-UNION-MAX                   PIC S9(04) COMP VALUE 600.
011900
012000*****************************************************************
012100* Found-on-side switches and located-entry subscripts, set by   *
012200* the key lookup paragraphs and read by the classify paragraph. *
012300*****************************************************************
012400 01  WS-FOUND-LEFT-SW              PIC  X(001) VALUE 'N'.
012500     88  WS-FOUND-LEFT                 VALUE 'Y'.
012600 01  WS-FOUND-LEFT-IDX             PIC S9(04) COMP VALUE ZEROES.
012700 01  WS-FOUND-RIGHT-SW             PIC  X(001) VALUE 'N'.
012800     88  WS-FOUND-RIGHT                VALUE 'Y'.
012900 01  WS-FOUND-RIGHT-IDX            PIC S9(04) COMP VALUE ZEROES.
013000
013100 COPY ZCDRCRC.
013200
013300 LINKAGE SECTION.
013400 COPY ZCDRLNK.
013500 COPY ZCDRTOT.
013600 COPY ZCDRHDW.
013700
013800 PROCEDURE DIVISION USING LK-QUERY-PARMS, CR-DISCREPANCY-TOTALS,
013900         HD-COMMON-WORK.
014000
014100*****************************************************************
014200* Main line - one CALL handles one queued query.                *
014300*****************************************************************
014400 0000-MAIN-LINE.
014500     PERFORM 2100-RETRIEVE-LEFT-SET  THRU 2100-EXIT.
014600     PERFORM 2200-RETRIEVE-RIGHT-SET THRU 2200-EXIT.
014700     PERFORM 3000-COMPARE-KEYS       THRU 3000-EXIT.
014800     MOVE ZEROES                     TO LK-RETURN-CODE.
014900     GOBACK.
015000
015100*****************************************************************
015200* Retrieve, LEFT side.  Every ZDRPROP record whose PATH begins   *
015300* with LK-LEFT-FILTER-PATH is either excluded (counted, dropped) *
015400* or added to the LEFT working set keyed by KEY (counted as     *
015500* queried).                                                     *
015600*****************************************************************
015700 2100-RETRIEVE-LEFT-SET.
015800     MOVE ZEROES                     TO WS-LEFT-COUNT.
015900     MOVE LK-LEFT-FILTER-PATH        TO WS-SEG-BUFFER.
016000     PERFORM 9600-FIND-LENGTH        THRU 9600-EXIT.
016100     MOVE WS-SEG-LEN                 TO WS-LEFT-FILTER-LEN.
016200
016300     MOVE 'N'                        TO WS-PROP-EOF-SW.
016400     OPEN INPUT ZDRPROP.
016500     PERFORM 2110-READ-PROP-LEFT     THRU 2110-EXIT.
016600     PERFORM 2120-TEST-PROP-LEFT     THRU 2120-EXIT
016700             WITH TEST AFTER
016800             UNTIL WS-PROP-EOF
016900                OR WS-LEFT-COUNT EQUAL WS-LEFT-MAX.
017000     CLOSE ZDRPROP.
017100
017200 2100-EXIT.
017300     EXIT.
017400
017500 2110-READ-PROP-LEFT.
017600     READ ZDRPROP
017700         AT END
017800             MOVE 'Y'                TO WS-PROP-EOF-SW.
017900
018000 2110-EXIT.
018100     EXIT.
018200
018300 2120-TEST-PROP-LEFT.
018400     IF  WS-LEFT-FILTER-LEN GREATER THAN ZEROES
018500         AND PR-PROP-PATH(1:WS-LEFT-FILTER-LEN) EQUAL
018600             LK-LEFT-FILTER-PATH(1:WS-LEFT-FILTER-LEN)
018700         MOVE PR-PROP-PATH           TO HD-CHECK-PATH
018800         PERFORM 9100-CHECK-EXCLUSION THRU 9100-EXIT
018900         IF  HD-PATH-EXCLUDED EQUAL 'Y'
019000             ADD 1                   TO CR-EXCLUDED-COUNT
019100         ELSE
019200             ADD 1                   TO CR-QUERIED-COUNT
019300             ADD 1                   TO WS-LEFT-COUNT
019400             MOVE PR-PROP-KEY        TO
019500                  WL-KEY(WS-LEFT-COUNT)
019600             MOVE PR-PROP-VALUE      TO
019700                  WL-VALUE(WS-LEFT-COUNT)
019800             MOVE PR-PROP-PATH       TO
019900                  WL-PATH(WS-LEFT-COUNT)
020000             MOVE PR-IGNORE-FLAG     TO
020100                  WL-IGNORE(WS-LEFT-COUNT).
020200     PERFORM 2110-READ-PROP-LEFT     THRU 2110-EXIT.
020300
020400 2120-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* Retrieve, RIGHT side.  Second full pass over ZDRPROP against  *
020900* LK-RIGHT-FILTER-PATH.                                          *
021000*****************************************************************
021100 2200-RETRIEVE-RIGHT-SET.
021200     MOVE ZEROES                     TO WS-RIGHT-COUNT.
021300     MOVE LK-RIGHT-FILTER-PATH       TO WS-SEG-BUFFER.
021400     PERFORM 9600-FIND-LENGTH        THRU 9600-EXIT.
021500     MOVE WS-SEG-LEN                 TO WS-RIGHT-FILTER-LEN.
021600
021700     MOVE 'N'                        TO WS-PROP-EOF-SW.
021800     OPEN INPUT ZDRPROP.
021900     PERFORM 2210-READ-PROP-RIGHT    THRU 2210-EXIT.
022000     PERFORM 2220-TEST-PROP-RIGHT    THRU 2220-EXIT
022100             WITH TEST AFTER
022200             UNTIL WS-PROP-EOF
022300                OR WS-RIGHT-COUNT EQUAL WS-RIGHT-MAX.
022400     CLOSE ZDRPROP.
022500
022600 2200-EXIT.
022700     EXIT.
022800
022900 2210-READ-PROP-RIGHT.
023000     READ ZDRPROP
023100         AT END
023200             MOVE 'Y'                TO WS-PROP-EOF-SW.
023300
023400 2210-EXIT.
023500     EXIT.
023600
023700 2220-TEST-PROP-RIGHT.
023800     IF  WS-RIGHT-FILTER-LEN GREATER THAN ZEROES
023900         AND PR-PROP-PATH(1:WS-RIGHT-FILTER-LEN) EQUAL
024000             LK-RIGHT-FILTER-PATH(1:WS-RIGHT-FILTER-LEN)
024100         MOVE PR-PROP-PATH           TO HD-CHECK-PATH
024200         PERFORM 9100-CHECK-EXCLUSION THRU 9100-EXIT
024300         IF  HD-PATH-EXCLUDED EQUAL 'Y'
024400             ADD 1                   TO CR-EXCLUDED-COUNT
024500         ELSE
024600             ADD 1                   TO CR-QUERIED-COUNT
024700             ADD 1                   TO WS-RIGHT-COUNT
024800             MOVE PR-PROP-KEY        TO
024900                  WR-KEY(WS-RIGHT-COUNT)
025000             MOVE PR-PROP-VALUE      TO
025100                  WR-VALUE(WS-RIGHT-COUNT)
025200             MOVE PR-PROP-PATH       TO
025300                  WR-PATH(WS-RIGHT-COUNT)
025400             MOVE PR-IGNORE-FLAG     TO
025500                  WR-IGNORE(WS-RIGHT-COUNT).
025600     PERFORM 2210-READ-PROP-RIGHT    THRU 2210-EXIT.
025700
025800 2220-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* Per-key comparison.                                           *
026300* Build the union of keys (left order, then right-only), then   *
026400* classify and write one CR-REPORT-ROW per union key.           *
026500*****************************************************************
026600 3000-COMPARE-KEYS.
026700     PERFORM 3010-BUILD-UNION        THRU 3010-EXIT.
026800     IF  WS-UNION-COUNT EQUAL ZEROES
026900         GO TO 3000-EXIT.
027000
027100     IF  LK-FIRST-QUERY
027200         OPEN OUTPUT ZDRWORK
027300     ELSE
027400         OPEN EXTEND ZDRWORK.
027500
027600     PERFORM 3100-CLASSIFY-KEY       THRU 3100-EXIT
027700             VARYING WS-U-IDX FROM 1 BY 1
027800             UNTIL WS-U-IDX GREATER THAN WS-UNION-COUNT.
027900
028000     CLOSE ZDRWORK.
028100
028200 3000-EXIT.
028300     EXIT.
028400
028500 3010-BUILD-UNION.
028600     MOVE ZEROES                     TO WS-UNION-COUNT.
028700     PERFORM 3011-ADD-LEFT-KEY       THRU 3011-EXIT
028800             VARYING WS-L-IDX FROM 1 BY 1
028900             UNTIL WS-L-IDX GREATER THAN WS-LEFT-COUNT
029000                OR WS-UNION-COUNT EQUAL WS-UNION-MAX.
029100     PERFORM 3012-ADD-RIGHT-KEY      THRU 3012-EXIT
029200             VARYING WS-R-IDX FROM 1 BY 1
029300             UNTIL WS-R-IDX GREATER THAN WS-RIGHT-COUNT
029400                OR WS-UNION-COUNT EQUAL WS-UNION-MAX.
029500
029600 3010-EXIT.
029700     EXIT.
029800
029900 3011-ADD-LEFT-KEY.
030000     ADD 1                            TO WS-UNION-COUNT.
030100     MOVE WL-KEY(WS-L-IDX)            TO
030200          WS-UNION-KEY(WS-UNION-COUNT).
030300
030400 3011-EXIT.
030500     EXIT.
030600
030700 3012-ADD-RIGHT-KEY.
030800     MOVE ZEROES                      TO WS-U-IDX2.
030900     PERFORM 3013-SCAN-UNION          THRU 3013-EXIT
031000             VARYING WS-U-IDX FROM 1 BY 1
031100             UNTIL WS-U-IDX GREATER THAN WS-UNION-COUNT
031200                OR WS-U-IDX2 NOT EQUAL ZEROES.
031300     IF  WS-U-IDX2 EQUAL ZEROES
031400         ADD 1                        TO WS-UNION-COUNT
031500         MOVE WR-KEY(WS-R-IDX)        TO
031600              WS-UNION-KEY(WS-UNION-COUNT).
031700
031800 3012-EXIT.
031900     EXIT.
032000
032100 3013-SCAN-UNION.
032200     IF  WR-KEY(WS-R-IDX) EQUAL WS-UNION-KEY(WS-U-IDX)
032300         MOVE 1                       TO WS-U-IDX2.
032400
032500 3013-EXIT.
032600     EXIT.
032700
032800*****************************************************************
032900* Classify one union key and write its CR-REPORT-ROW.  Rules    *
033000* are evaluated in the exact order the spec sets out.           *
033100*****************************************************************
033200 3100-CLASSIFY-KEY.
033300     PERFORM 3110-FIND-LEFT          THRU 3110-EXIT.
033400     PERFORM 3120-FIND-RIGHT         THRU 3120-EXIT.
033500     MOVE SPACES                     TO CR-REPORT-ROW.
033600
033700     IF  NOT WS-FOUND-LEFT
033800         MOVE SPACES                 TO CR-LEFT-PATH CR-LEFT-KEY
033900                                         CR-LEFT-VALUE
034000         MOVE WR-PATH(WS-FOUND-RIGHT-IDX)  TO CR-RIGHT-PATH
034100         MOVE WR-KEY(WS-FOUND-RIGHT-IDX)   TO CR-RIGHT-KEY
034200         MOVE WR-VALUE(WS-FOUND-RIGHT-IDX) TO CR-RIGHT-VALUE
034300         MOVE 'MISSING IN LEFT'       TO CR-KEY-STATUS
034400         MOVE 'MISSING IN LEFT'       TO CR-VALUE-STATUS
034500         ADD 1                        TO CR-KEY-DISCREP
034600         GO TO 3130-WRITE-ROW.
034700
034800     MOVE WL-PATH(WS-FOUND-LEFT-IDX)      TO CR-LEFT-PATH.
034900     MOVE WL-KEY(WS-FOUND-LEFT-IDX)       TO CR-LEFT-KEY.
035000     MOVE WL-VALUE(WS-FOUND-LEFT-IDX)     TO CR-LEFT-VALUE.
035100
035200     IF  NOT WS-FOUND-RIGHT
035300         MOVE SPACES              TO CR-RIGHT-PATH CR-RIGHT-KEY
035400                                      CR-RIGHT-VALUE
035500         MOVE 'MISSING IN RIGHT'      TO CR-KEY-STATUS
035600         MOVE 'MISSING IN RIGHT'      TO CR-VALUE-STATUS
035700         ADD 1                    TO CR-KEY-DISCREP
035800         GO TO 3130-WRITE-ROW.
035900
036000     MOVE WR-PATH(WS-FOUND-RIGHT-IDX)     TO CR-RIGHT-PATH.
036100     MOVE WR-KEY(WS-FOUND-RIGHT-IDX)      TO CR-RIGHT-KEY.
036200     MOVE WR-VALUE(WS-FOUND-RIGHT-IDX)    TO CR-RIGHT-VALUE.
036300
036400     IF  WL-IGNORE(WS-FOUND-LEFT-IDX) EQUAL 'true '
036500         MOVE 'IGNORED'               TO CR-KEY-STATUS
036600         MOVE 'IGNORED'               TO CR-VALUE-STATUS
036700         ADD 1                        TO CR-IGNORED-DISCREP
036800         GO TO 3130-WRITE-ROW.
036900
037000     IF  WL-VALUE(WS-FOUND-LEFT-IDX) NOT EQUAL
037100         WR-VALUE(WS-FOUND-RIGHT-IDX)
037200         MOVE 'SAME'                  TO CR-KEY-STATUS
037300         MOVE 'DIFFERENT'             TO CR-VALUE-STATUS
037400         ADD 1                        TO CR-VALUE-DISCREP
037500         GO TO 3130-WRITE-ROW.
037600
037700     MOVE 'SAME'                       TO CR-KEY-STATUS.
037800     MOVE 'SAME'                       TO CR-VALUE-STATUS.
037900
038000 3130-WRITE-ROW.
038100     MOVE SPACES                      TO WORK-RECORD.
038200     MOVE CR-REPORT-ROW                TO WORK-RECORD.
038300     WRITE WORK-RECORD.
038400
038500 3100-EXIT.
038600     EXIT.
038700
038800 3110-FIND-LEFT.
038900     MOVE 'N'                          TO WS-FOUND-LEFT-SW.
039000     MOVE ZEROES                       TO WS-FOUND-LEFT-IDX.
039100     PERFORM 3111-SCAN-LEFT            THRU 3111-EXIT
039200             VARYING WS-L-IDX FROM 1 BY 1
039300             UNTIL WS-L-IDX GREATER THAN WS-LEFT-COUNT
039400                OR WS-FOUND-LEFT.
039500
039600 3110-EXIT.
039700     EXIT.
039800
039900 3111-SCAN-LEFT.
040000     IF  WL-KEY(WS-L-IDX) EQUAL WS-UNION-KEY(WS-U-IDX)
040100         MOVE 'Y'                      TO WS-FOUND-LEFT-SW
040200         MOVE WS-L-IDX                 TO WS-FOUND-LEFT-IDX.
040300
040400 3111-EXIT.
040500     EXIT.
040600
040700 3120-FIND-RIGHT.
040800     MOVE 'N'                          TO WS-FOUND-RIGHT-SW.
040900     MOVE ZEROES                       TO WS-FOUND-RIGHT-IDX.
041000     PERFORM 3121-SCAN-RIGHT           THRU 3121-EXIT
041100             VARYING WS-R-IDX FROM 1 BY 1
041200             UNTIL WS-R-IDX GREATER THAN WS-RIGHT-COUNT
041300                OR WS-FOUND-RIGHT.
041400
041500 3120-EXIT.
041600     EXIT.
041700
041800 3121-SCAN-RIGHT.
041900     IF  WR-KEY(WS-R-IDX) EQUAL WS-UNION-KEY(WS-U-IDX)
042000         MOVE 'Y'                      TO WS-FOUND-RIGHT-SW
042100         MOVE WS-R-IDX                 TO WS-FOUND-RIGHT-IDX.
042200
042300 3121-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700* General-purpose backward scan for the true length of          *
042800* WS-SEG-BUFFER, result left in WS-SEG-LEN.                     *
042900*****************************************************************
043000 9600-FIND-LENGTH.
043100     MOVE 256                          TO WS-SEG-SUB.
043200     MOVE ZEROES                       TO WS-SEG-LEN.
043300     PERFORM 9610-SCAN-LEN             THRU 9610-EXIT
043400             UNTIL WS-SEG-SUB LESS THAN 1
043500                OR WS-SEG-LEN GREATER THAN ZEROES.
043600
043700 9600-EXIT.
043800     EXIT.
043900
044000 9610-SCAN-LEN.
044100     IF  WS-SEG-BYTE(WS-SEG-SUB) NOT EQUAL SPACE
044200         MOVE WS-SEG-SUB                TO WS-SEG-LEN
044300     ELSE
044400         SUBTRACT 1                     FROM WS-SEG-SUB.
044500
044600 9610-EXIT.
044700     EXIT.
044800
044900 COPY ZCDRHDL.
