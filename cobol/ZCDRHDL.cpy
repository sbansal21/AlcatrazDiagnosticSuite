000100*****************************************************************
000200* ZCDRHDL  -  zCDR shared batch paragraphs.                     *
000300*                                                                *
000400* COPYd into the PROCEDURE DIVISION of ZCDR020, ZCDR030 and     *
000500* ZCDR040 so the exclusion test, the CSV quoting rule and the   *
000600* status-line wording stay in one place instead of three.       *
000700* Every data-name this copybook touches (the HD- prefix) must   *
000800* be declared identically in the WORKING-STORAGE SECTION of the *
000900* calling program -- see the HD-COMMON-WORK block there.        *
001000*****************************************************************
001100
001200*****************************************************************
001300* Start - exclusion-set lookup.                                 *
001400* Caller sets HD-CHECK-PATH before the PERFORM; on return       *
001500* HD-PATH-EXCLUDED is 'Y' when HD-CHECK-PATH matches an entry   *
001600* in HD-EXCLUDE-TABLE, else 'N'.                                *
001700*****************************************************************
001800 9100-CHECK-EXCLUSION.
001900     MOVE 'N'                   TO HD-PATH-EXCLUDED.
002000     IF  HD-EXCLUDE-COUNT       EQUAL ZEROES
002100         GO TO 9100-EXIT.
002200
002300     PERFORM 9110-SCAN-EXCLUSION THRU 9110-EXIT
002400             VARYING HD-EXCL-IDX FROM 1 BY 1
002500             UNTIL HD-EXCL-IDX GREATER THAN HD-EXCLUDE-COUNT
002600                OR HD-PATH-EXCLUDED EQUAL 'Y'.
002700
002800 9100-EXIT.
002900     EXIT.
003000
003100 9110-SCAN-EXCLUSION.
003200     IF  HD-CHECK-PATH EQUAL HD-EXCLUDE-PATH(HD-EXCL-IDX)
003300         MOVE 'Y'               TO HD-PATH-EXCLUDED.
003400
003500 9110-EXIT.
003600     EXIT.
003700
003800*****************************************************************
003900* End   - exclusion-set lookup.                                 *
004000*****************************************************************
004100
004200*****************************************************************
004300* Start - CSV field quoting.                                    *
004400* Caller sets HD-QUOTE-IN (left justified, blank filled) and    *
004500* HD-QUOTE-WIDTH (the field's declared max width) before the    *
004600* PERFORM.  On return HD-QUOTE-OUT/HD-QUOTE-OUT-LEN carry the   *
004700* finished ", embedded quote -> single quote, "null" -> blank"  *
004800* field ready to STRING onto the output line.                   *
004900*****************************************************************
005000 9500-QUOTE-FIELD.
005100     MOVE SPACES                TO HD-QUOTE-OUT.
005200     MOVE HD-QUOTE-WIDTH        TO HD-QUOTE-SUB.
005300     MOVE ZEROES                TO HD-QUOTE-LEN.
005400
005500     PERFORM 9510-SCAN-BACK THRU 9510-EXIT
005600             UNTIL HD-QUOTE-SUB LESS THAN 1
005700                OR HD-QUOTE-LEN GREATER THAN ZEROES.
005800
005900     IF  HD-QUOTE-LEN           EQUAL 4
006000         IF  HD-QUOTE-IN(1:4)   EQUAL HD-NULL-TEST
006100             MOVE ZEROES        TO HD-QUOTE-LEN.
006200
006300     IF  HD-QUOTE-LEN GREATER THAN ZEROES
006400         INSPECT HD-QUOTE-IN(1:HD-QUOTE-LEN)
006500                 REPLACING ALL '"' BY HD-SINGLE-QUOTE.
006600
006700     MOVE 1                     TO HD-QUOTE-PTR.
006800     STRING '"'                 DELIMITED BY SIZE
006900         INTO HD-QUOTE-OUT
007000         WITH POINTER HD-QUOTE-PTR.
007100
007200     IF  HD-QUOTE-LEN GREATER THAN ZEROES
007300         STRING HD-QUOTE-IN(1:HD-QUOTE-LEN) DELIMITED BY SIZE
007400             INTO HD-QUOTE-OUT
007500             WITH POINTER HD-QUOTE-PTR.
007600
007700     STRING '"'                 DELIMITED BY SIZE
007800         INTO HD-QUOTE-OUT
007900         WITH POINTER HD-QUOTE-PTR.
008000
008100     COMPUTE HD-QUOTE-OUT-LEN = HD-QUOTE-PTR - 1.
008200
008300 9500-EXIT.
008400     EXIT.
008500
008600*****************************************************************
008700* Backward scan for the last non-blank byte of HD-QUOTE-IN,     *
008800* bounded by HD-QUOTE-WIDTH -- this shop's substitute for an    *
008900* intrinsic TRIM, since none is used in this job stream.        *
009000*****************************************************************
009100 9510-SCAN-BACK.
009200     IF  HD-QUOTE-IN(HD-QUOTE-SUB:1) NOT EQUAL SPACE
009300         MOVE HD-QUOTE-SUB      TO HD-QUOTE-LEN
009400     ELSE
009500         SUBTRACT 1             FROM HD-QUOTE-SUB.
009600
009700 9510-EXIT.
009800     EXIT.
009900
010000*****************************************************************
010100* End   - CSV field quoting.                                    *
010200*****************************************************************
010300
010400*****************************************************************
010500* Start - end of run status line, built from the control totals.*
010600*****************************************************************
010700 9900-FORMAT-STATUS.
010800     IF  CR-QUERIED-COUNT       EQUAL ZEROES
010900         MOVE SPACES            TO HD-STATUS-LINE
011000         STRING 'No properties found matching the query - '
011100                'nothing to compare.'      DELIMITED BY SIZE
011200             INTO HD-STATUS-LINE
011300         GO TO 9900-EXIT.
011400
011500     MOVE CR-QUERIED-COUNT      TO HD-STATUS-QUERIED-ED.
011600     MOVE CR-EXCLUDED-COUNT     TO HD-STATUS-EXCLUDED-ED.
011700     MOVE SPACES                TO HD-STATUS-LINE.
011800     STRING 'Found '                     DELIMITED BY SIZE
011900            HD-STATUS-QUERIED-ED          DELIMITED BY SIZE
012000            ' properties and excluded '   DELIMITED BY SIZE
012100            HD-STATUS-EXCLUDED-ED         DELIMITED BY SIZE
012200            ' properties matching query.' DELIMITED BY SIZE
012300         INTO HD-STATUS-LINE.
012400
012500 9900-EXIT.
012600     EXIT.
012700
012800*****************************************************************
012900* End   - end of run status line.                               *
013000*****************************************************************
