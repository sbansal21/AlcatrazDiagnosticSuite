000100*****************************************************************
000200* ZCDRHDW  -  Work area for the ZCDRHDL shared paragraphs.      *
000300*                                                                *
000400* COPYd into WORKING-STORAGE of ZCDR020 (the owner, who loads    *
000500* the exclusion table) and into the LINKAGE SECTION of ZCDR030   *
000600* and ZCDR040 (who receive it CALL ... USING so all three see    *
000700* the same exclusion table and quote-scratch fields without      *
000800* three separate copies drifting out of step).                   *
000900*****************************************************************
001000 01  HD-COMMON-WORK.
001100     05  HD-EXCLUDE-TABLE.
001200         10  HD-EXCLUDE-PATH      PIC  X(256) OCCURS 40 TIMES
001300                                   INDEXED BY HD-EXCL-IDX.
001400     05  HD-EXCLUDE-COUNT         PIC S9(04) COMP VALUE ZEROES.
001500     05  HD-CHECK-PATH            PIC  X(256) VALUE SPACES.
001600     05  HD-PATH-EXCLUDED         PIC  X(001) VALUE 'N'.
001700     05  HD-STATUS-LINE           PIC  X(132) VALUE SPACES.
001800     05  HD-STATUS-QUERIED-ED     PIC Z(08)9  VALUE ZEROES.
001900     05  HD-STATUS-EXCLUDED-ED    PIC Z(08)9  VALUE ZEROES.
002000     05  HD-QUOTE-IN              PIC  X(256) VALUE SPACES.
002100     05  HD-QUOTE-WIDTH           PIC S9(04) COMP VALUE 256.
002200     05  HD-QUOTE-OUT             PIC  X(260) VALUE SPACES.
002300     05  HD-QUOTE-OUT-LEN         PIC S9(04) COMP VALUE ZEROES.
002400     05  HD-QUOTE-SUB             PIC S9(04) COMP VALUE ZEROES.
002500     05  HD-QUOTE-LEN             PIC S9(04) COMP VALUE ZEROES.
002600     05  HD-QUOTE-PTR             PIC S9(04) COMP VALUE ZEROES.
002700     05  HD-NULL-TEST             PIC  X(004) VALUE 'null'.
002800     05  HD-SINGLE-QUOTE          PIC  X(001) VALUE "'".
002900     05  FILLER                   PIC  X(008) VALUE SPACES.
