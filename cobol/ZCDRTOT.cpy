000100*****************************************************************
000200* ZCDRTOT  -  zCDR end-of-run discrepancy totals.                *
000300*                                                                *
000400* Split out of ZCDRCRC (CDR-0021) so the totals group can be     *
000500* COPYd standalone into the LINKAGE SECTION of ZCDR030 without   *
000600* dragging in the CR-REPORT-ROW/CSV layouts ZCDR030 keeps a      *
000700* private working copy of.  ZCDR020 zeroes this once at the      *
000800* start of the run and passes it CALL ZCDR030 for every queued   *
000900* query; ZCDR030 accumulates into it; ZCDR020's status line      *
001000* reads it back at end of job.                                   *
001100*****************************************************************
001200 01  CR-DISCREPANCY-TOTALS.
001300     05  CR-KEY-DISCREP         PIC S9(09) COMP-3 VALUE ZEROES.
001400     05  CR-VALUE-DISCREP       PIC S9(09) COMP-3 VALUE ZEROES.
001500     05  CR-IGNORED-DISCREP     PIC S9(09) COMP-3 VALUE ZEROES.
001600     05  CR-QUERIED-COUNT       PIC S9(09) COMP-3 VALUE ZEROES.
001700     05  CR-EXCLUDED-COUNT      PIC S9(09) COMP-3 VALUE ZEROES.
001800     05  FILLER                 PIC  X(006).
