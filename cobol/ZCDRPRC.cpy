000100*****************************************************************
000200* ZCDRPRC  -  zCDR Property Record layout.                      *
000300*                                                                *
000400* One staged configuration property as parsed out of a config,  *
000500* yaml, properties or hosts file by the upstream classify/parse  *
000600* step (ZCDR010 classifies; the format-specific parsers are      *
000700* maintained outside this job stream).  ZCDR030 reads this       *
000800* layout from ZDRPROP for both the LEFT and RIGHT side of every  *
000900* queued comparison.                                             *
001000*                                                                *
001100* PR-PROP-PATH is also the grouping key -- ZCDR020 and ZCDR030   *
001200* split it on the slash to get at the environment/fabric/node/   *
001300* filename/extension attributes used only for filtering; those   *
001400* attributes are never carried as separate stored fields.        *
001500*****************************************************************
001600 01  PR-PROPERTY-RECORD.
001700     05  PR-PROP-PATH           PIC  X(256).
001800     05  PR-PROP-KEY            PIC  X(128).
001900     05  PR-PROP-VALUE          PIC  X(256).
002000     05  PR-IGNORE-FLAG         PIC  X(005).
002100         88  PR-IGNORED             VALUE 'true '.
002200         88  PR-NOT-IGNORED         VALUE 'false'.
002300*--------------------------------------------------------------*
002400* Reserve for future property attributes (last touched CDR0007)*
002500*--------------------------------------------------------------*
002600     05  FILLER                 PIC  X(005).
002700
002800*****************************************************************
002900* Path-segment view of PR-PROP-PATH, used by the query-build    *
003000* paragraphs to pick off the environment / fabric / node /      *
003100* filename / extension attributes positionally after the path   *
003200* has been UNSTRUNG on the slash delimiter into this table.     *
003300*****************************************************************
003400 01  PR-PROP-PATH-SEGMENTS REDEFINES PR-PROP-PATH.
003500     05  PR-PATH-SEGMENT        PIC  X(032) OCCURS 8 TIMES
003600                                 INDEXED BY PR-SEG-IDX.
003700
003800*****************************************************************
003900* Alternate numeric-scan view of the property value.  Carried   *
004000* over from an early design that flagged "looks numeric" values *
004100* for special handling; the compare step never turned out to    *
004200* need it -- every VALUE compare is a straight string compare,  *
004300* per shop policy -- but the view stays in case that changes.   *
004400*****************************************************************
004500 01  PR-PROP-VALUE-NUMERIC REDEFINES PR-PROP-VALUE.
004600     05  PR-VALUE-DIGITS        PIC  X(001) OCCURS 256 TIMES.
004700
004800 01  PR-PROPERTY-COUNT-MAX      PIC S9(08) COMP VALUE 20000.
