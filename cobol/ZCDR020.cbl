000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCDR020.
000300 AUTHOR. Karen Whitfield.
000400 INSTALLATION. CONFIGURATION MANAGEMENT GROUP.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000* zCDR - z/OS Configuration Drift Reporter.                     *
001100*                                                                *
001200* ZCDR020 is the main driver for the drift job stream.          *
001300* Given one control card describing a location in the fabric     *
001400* hierarchy (or two explicit locations), it works out which      *
001500* pairs of locations need comparing, loads the exclusion list,   *
001600* CALLs ZCDR030 once per pair to retrieve and compare the        *
001700* ZDRPROP property sets, then CALLs ZCDR040 to lay the results   *
001800* out as the discrepancy CSV.  End of job it DISPLAYs the run's  *
001900* status line with the queried/excluded property counts.         *
002000*                                                                *
002100*****************************************************************
002200* CHANGE LOG                                                    *
002300* Date       Init  Ticket    Description                       *
002400* ---------- ----  --------  ------------------------------- *
002500* 04/02/89   KW    CDR-0002  Original coding - single explicit *
002600*                            two-location comparison only.     *
002700* 09/02/89   KW    CDR-0004  Exclusion list support (ZDREXCL). *
002800* 03/19/90   KW    CDR-0009  Internal/multi-query mode - scan  *
002900*                            ZDRPROP for immediate subdirect-  *
003000*                            ories below the control card path *
003100*                            and queue every unique pair.      *
003200* 08/07/91   RDM   CDR-0014  Default report name construction  *
003300*                            (lighthouse-report_ prefix, sorted*
003400*                            distinguishing names appended).   *
003500* 11/19/98   TLB   CDR-0039  Y2K -- report-name timestamp and   *
003600*                            control totals stamp switched to   *
003700*                            4-digit century.                   *
003800* 01/08/99   TLB   CDR-0039  Y2K sign-off, no further findings *
003900* 05/14/02   RDM   CDR-0044  Subdirectory table bumped 10->15  *
004000*                            after the west fabric onboarding.  *
004100* 09/30/07   PJH   CDR-0053  Query queue overflow now logged    *
004200*                            instead of abending the step.      *
004300* 09/21/11   DCW   CDR-0063  Explicit-mode header labels used a  *
004400*                            fixed 32-byte window per segment    *
004500*                            instead of splitting on "/" --      *
004600*                            unaligned directory names came out  *
004700*                            garbled.  1410/1420 now scan byte   *
004800*                            by byte like 1130 already does.     *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
005700     CLASS LOWER-ALPHA IS 'a' THRU 'z'.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ZDRQIN  ASSIGN TO ZDRQIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-QIN-STATUS.
006300     SELECT ZDREXCL ASSIGN TO ZDREXCL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-EXCL-STATUS.
006600     SELECT ZDRPROP ASSIGN TO ZDRPROP
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-PROP-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ZDRQIN
007300     LABEL RECORDS ARE STANDARD.
007400 01  QIN-RECORD.
007500     05  QI-MODE                PIC  X(001).
007600         88  QI-MODE-EXPLICIT       VALUE 'E'.
007700         88  QI-MODE-INTERNAL       VALUE 'I'.
007800     05  QI-PATH-PREFIX         PIC  X(256).
007900     05  QI-EXPLICIT-LEFT       PIC  X(256).
008000     05  QI-EXPLICIT-RIGHT      PIC  X(256).
008100     05  FILLER                 PIC  X(007).
008200
008300 FD  ZDREXCL
008400     LABEL RECORDS ARE STANDARD.
008500 01  EXCL-RECORD.
008600     05  EX-PATH                PIC  X(256).
008700     05  FILLER                 PIC  X(004).
008800
008900 FD  ZDRPROP
009000     LABEL RECORDS ARE STANDARD.
009100 COPY ZCDRPRC.
009200
009300 WORKING-STORAGE SECTION.
009400*****************************************************************
009500* File status and switches.                                     *
009600*****************************************************************
009700 01  WS-QIN-STATUS               PIC  X(02) VALUE SPACES.
009800 01  WS-EXCL-STATUS              PIC  X(02) VALUE SPACES.
009900 01  WS-PROP-STATUS              PIC  X(02) VALUE SPACES.
010000 01  WS-SWITCHES.
010100     05  WS-PROP-EOF-SW          PIC  X(01) VALUE 'N'.
010200         88  WS-PROP-EOF             VALUE 'Y'.
010300     05  WS-EXCL-EOF-SW          PIC  X(01) VALUE 'N'.
010400         88  WS-EXCL-EOF             VALUE 'Y'.
010500     05  FILLER                  PIC  X(01) VALUE SPACES.
010600
010700*****************************************************************
010800* Control card working copy.                                   *
010900*****************************************************************
011000 01  WS-QUERY-MODE               PIC  X(001) VALUE 'I'.
011100 01  WS-PATH-PREFIX               PIC  X(256) VALUE SPACES.
011200 01  WS-PATH-PREFIX-LEN           PIC S9(04) COMP VALUE ZEROES.
011300 01  WS-EXPLICIT-LEFT             PIC  X(256) VALUE SPACES.
011400 01  WS-EXPLICIT-RIGHT            PIC  X(256) VALUE SPACES.
011500
011600*****************************************************************
011700* Immediate-subdirectory table (CDR-0044 - 10 bumped to 15) and *
011800* the query queue built from every unique unordered pair of it. *
011900*****************************************************************
012000 01  WS-SUBDIR-TABLE.
012100     05  WS-SUBDIR-ENTRY         PIC  X(064) OCCURS 15 TIMES
012200                                  INDEXED BY WS-SUBDIR-IDX
012300                                              WS-SUBDIR-IDX2.
012400 01  WS-SUBDIR-COUNT              PIC S9(04) COMP VALUE ZEROES.
012500 01  WS-SUBDIR-MAX                PIC S9(04) COMP VALUE 15.
012600
012700 01  WS-QUEUE-TABLE.
012800     05  WS-QUEUE-ENTRY OCCURS 60 TIMES INDEXED BY WS-Q-IDX.
012900         10  QE-LEFT-SUBDIR      PIC  X(064).
013000         10  QE-RIGHT-SUBDIR     PIC  X(064).
013100 01  WS-QUEUE-COUNT                PIC S9(04) COMP VALUE ZEROES.
013200 01  WS-QUEUE-MAX                  PIC S9(04) COMP VALUE 60.
013300
013400*****************************************************************
013500* Segment-scan work area, used both to walk QI-PATH-PREFIX for  *
013600* the stop-level candidate and to find the differing segment    *
013700* between the two explicit paths for the report header labels. *
013800*****************************************************************
013900 01  WS-SEGMENT-WORK.
014000     05  WS-SEG-BUFFER            PIC  X(256).
014100     05  WS-SEG-SUB               PIC S9(04) COMP VALUE ZEROES.
014200     05  WS-SEG-START             PIC S9(04) COMP VALUE ZEROES.
014300     05  WS-SEG-LEN               PIC S9(04) COMP VALUE ZEROES.
014400     05  WS-SEG-CANDIDATE         PIC  X(064) VALUE SPACES.
014500     05  FILLER                   PIC  X(008) VALUE SPACES.
014600
014700 01  WS-SEG-BYTES REDEFINES WS-SEG-BUFFER.
014800     05  WS-SEG-BYTE              PIC  X(001) OCCURS 256 TIMES.
014900
015000 01  WS-LABEL-WORK.
015100     05  WS-LEFT-LABEL            PIC  X(064) VALUE SPACES.
015200     05  WS-RIGHT-LABEL           PIC  X(064) VALUE SPACES.
015300     05  WS-ROOT-LITERAL          PIC  X(004) VALUE 'root'.
015400     05  FILLER                   PIC  X(004) VALUE SPACES.
015500
015600*****************************************************************
015700* Left/right explicit-path segment scan, used only to find      *
015800* where the two explicit paths first differ.  Byte tables over  *
015900* each side so 1420-COMPARE-SEGMENT can walk both to the next   *
016000* "/" the same way 1130-EXTRACT-CANDIDATE walks PR-PROP-PATH.   *
016100*****************************************************************
016200 01  WS-EXPLICIT-LEFT-BYTES REDEFINES WS-EXPLICIT-LEFT.
016300     05  WS-XL-BYTE               PIC  X(001) OCCURS 256 TIMES.
016400 01  WS-EXPLICIT-RIGHT-BYTES REDEFINES WS-EXPLICIT-RIGHT.
016500     05  WS-XR-BYTE               PIC  X(001) OCCURS 256 TIMES.
016600 01  WS-DIFF-SCAN-WORK.
016700     05  WS-XL-SUB                PIC S9(04) COMP VALUE ZEROES.
016800     05  WS-XR-SUB                PIC S9(04) COMP VALUE ZEROES.
016900     05  WS-XL-START              PIC S9(04) COMP VALUE ZEROES.
017000     05  WS-XR-START              PIC S9(04) COMP VALUE ZEROES.
017100     05  WS-XL-SEG                PIC  X(064) VALUE SPACES.
017200     05  WS-XR-SEG                PIC  X(064) VALUE SPACES.
017300     05  WS-DIFF-FOUND-SW         PIC  X(001) VALUE 'N'.
017400         88  WS-DIFF-FOUND            VALUE 'Y'.
017500
017600*****************************************************************
017700* Default report name, built when the control card omits one.  *
017800*****************************************************************
017900 01  WS-RUN-TIMESTAMP.
018000     05  WS-RUN-CCYY              PIC 9(04).
018100     05  FILLER                   PIC X(01) VALUE '-'.
018200     05  WS-RUN-MM                PIC 9(02).
018300     05  FILLER                   PIC X(01) VALUE '-'.
018400     05  WS-RUN-DD                PIC 9(02).
018500     05  FILLER                   PIC X(01) VALUE '_'.
018600     05  WS-RUN-HH                PIC 9(02).
018700     05  FILLER                   PIC X(01) VALUE '.'.
018800     05  WS-RUN-MI                PIC 9(02).
018900     05  FILLER                   PIC X(01) VALUE '.'.
019000     05  WS-RUN-SS                PIC 9(02).
019100 01  WS-RUN-DATE-TIME              PIC 9(14) VALUE ZEROES.
019200 01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME.
019300     05  WS-RDT-CCYY              PIC 9(04).
019400     05  WS-RDT-MM                PIC 9(02).
019500     05  WS-RDT-DD                PIC 9(02).
019600     05  WS-RDT-HH                PIC 9(02).
019700     05  WS-RDT-MI                PIC 9(02).
019800     05  WS-RDT-SS                PIC 9(02).
019900
020000 01  WS-REPORT-NAME                PIC  X(100) VALUE SPACES.
020100 01  WS-REPORT-NAME-LEN            PIC S9(04) COMP VALUE ZEROES.
020200 01  WS-REPORT-PREFIX-LIT          PIC  X(018)
020300                                    VALUE 'lighthouse-report_'.
020400
020500 01  WS-SORT-SUB                   PIC S9(04) COMP VALUE ZEROES.
020600 01  WS-SORT-SUB2                  PIC S9(04) COMP VALUE ZEROES.
020700 01  WS-SORT-HOLD                  PIC  X(064) VALUE SPACES.
020800
020900*****************************************************************
021000* Build-error and status-line work.                             *
021100*****************************************************************
021200 01  WS-BUILD-ERROR-SW             PIC  X(001) VALUE 'N'.
021300     88  WS-BUILD-ERROR                VALUE 'Y'.
021400
021500 COPY ZCDRHDW.
021600
021700 COPY ZCDRTOT.
021800 COPY ZCDRLNK.
021900
022000 PROCEDURE DIVISION.
022100
022200*****************************************************************
022300* Main process.                                                 *
022400*****************************************************************
022500     PERFORM 0100-INITIALIZE      THRU 0100-EXIT.
022600     PERFORM 1000-BUILD-QUERIES   THRU 1000-EXIT.
022700     PERFORM 2000-RUN-QUERIES     THRU 2000-EXIT.
022800     PERFORM 3000-WRITE-REPORT    THRU 3000-EXIT.
022900     PERFORM 8000-DISPLAY-STATUS  THRU 8000-EXIT.
023000     STOP RUN.
023100
023200*****************************************************************
023300* Load exclusions and the run control card, zero the totals.   *
023400*****************************************************************
023500 0100-INITIALIZE.
023600     MOVE ZEROES                  TO CR-DISCREPANCY-TOTALS.
023700     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.
023800     ACCEPT WS-RDT-HH FROM TIME.
023900     PERFORM 0110-LOAD-EXCLUSIONS THRU 0110-EXIT.
024000     PERFORM 0120-READ-CONTROL-CARD THRU 0120-EXIT.
024100
024200 0100-EXIT.
024300     EXIT.
024400
024500 0110-LOAD-EXCLUSIONS.
024600     MOVE ZEROES                  TO HD-EXCLUDE-COUNT.
024700     OPEN INPUT ZDREXCL.
024800     PERFORM 0111-READ-EXCLUSION  THRU 0111-EXIT
024900             WITH TEST AFTER
025000             UNTIL WS-EXCL-EOF
025100                OR HD-EXCLUDE-COUNT EQUAL 40.
025200     CLOSE ZDREXCL.
025300
025400 0110-EXIT.
025500     EXIT.
025600
025700 0111-READ-EXCLUSION.
025800     READ ZDREXCL
025900         AT END
026000             MOVE 'Y'             TO WS-EXCL-EOF-SW.
026100     IF  NOT WS-EXCL-EOF
026200         ADD 1                    TO HD-EXCLUDE-COUNT
026300         MOVE EX-PATH             TO
026400              HD-EXCLUDE-PATH(HD-EXCLUDE-COUNT).
026500
026600 0111-EXIT.
026700     EXIT.
026800
026900 0120-READ-CONTROL-CARD.
027000     OPEN INPUT ZDRQIN.
027100     READ ZDRQIN
027200         AT END
027300             MOVE 'I'             TO QI-MODE
027400             MOVE SPACES          TO QI-PATH-PREFIX.
027500     CLOSE ZDRQIN.
027600     MOVE QI-MODE                 TO WS-QUERY-MODE.
027700     MOVE QI-PATH-PREFIX          TO WS-PATH-PREFIX.
027800     MOVE QI-EXPLICIT-LEFT        TO WS-EXPLICIT-LEFT.
027900     MOVE QI-EXPLICIT-RIGHT       TO WS-EXPLICIT-RIGHT.
028000     PERFORM 0130-LENGTH-OF-PREFIX THRU 0130-EXIT.
028100
028200 0120-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* Backward scan for the last non-blank byte of the prefix path. *
028700*****************************************************************
028800 0130-LENGTH-OF-PREFIX.
028900     MOVE WS-PATH-PREFIX          TO WS-SEG-BUFFER.
029000     PERFORM 0135-FIND-LEN-GENERIC THRU 0135-EXIT.
029100     MOVE WS-SEG-LEN              TO WS-PATH-PREFIX-LEN.
029200
029300 0130-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700* General-purpose backward scan for the last non-blank byte of  *
029800* WS-SEG-BUFFER, result left in WS-SEG-LEN.  Shared by every    *
029900* paragraph in this program that needs a field's true length -- *
030000* kept separate from 0130 above so callers never step on one    *
030100* another's length variable.                                    *
030200*****************************************************************
030300 0135-FIND-LEN-GENERIC.
030400     MOVE 256                     TO WS-SEG-SUB.
030500     MOVE ZEROES                  TO WS-SEG-LEN.
030600     PERFORM 0136-SCAN-LEN THRU 0136-EXIT
030700             UNTIL WS-SEG-SUB LESS THAN 1
030800                OR WS-SEG-LEN GREATER THAN ZEROES.
030900
031000 0135-EXIT.
031100     EXIT.
031200
031300 0136-SCAN-LEN.
031400     IF  WS-SEG-BYTE(WS-SEG-SUB) NOT EQUAL SPACE
031500         MOVE WS-SEG-SUB          TO WS-SEG-LEN
031600     ELSE
031700         SUBTRACT 1               FROM WS-SEG-SUB.
031800
031900 0136-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* Query construction.  Explicit mode queues the one caller-     *
032400* supplied pair; internal mode scans ZDRPROP for the immediate  *
032500* subdirectories below the control card path and queues every   *
032600* unique unordered pair of them.                                 *
032700*****************************************************************
032800 1000-BUILD-QUERIES.
032900     MOVE 'N'                     TO WS-BUILD-ERROR-SW.
033000     IF  QI-MODE-EXPLICIT
033100         PERFORM 1400-BUILD-EXPLICIT-QUERY THRU 1400-EXIT
033200         GO TO 1000-EXIT.
033300
033400     PERFORM 1100-SCAN-SUBDIRECTORIES THRU 1100-EXIT.
033500     IF  WS-SUBDIR-COUNT LESS THAN 2
033600         MOVE 'Y'                 TO WS-BUILD-ERROR-SW
033700         DISPLAY 'ZCDR020 - FEWER THAN 2 SUBDIRECTORIES '
033800                 'FOUND BELOW ' WS-PATH-PREFIX(1:60)
033900         GO TO 1000-EXIT.
034000
034100     PERFORM 1250-SORT-SUBDIRS    THRU 1250-EXIT.
034200     PERFORM 1200-PAIR-SUBDIRECTORIES THRU 1200-EXIT.
034300     MOVE WS-PATH-PREFIX          TO WS-LEFT-LABEL(1:64)
034400                                      WS-RIGHT-LABEL(1:64).
034500     PERFORM 1500-BUILD-REPORT-NAME THRU 1500-EXIT.
034600
034700 1000-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* Scan ZDRPROP once, collecting every distinct value that       *
035200* follows WS-PATH-PREFIX in a property's path -- the "immediate *
035300* subdirectories one level below the stop point."               *
035400*****************************************************************
035500 1100-SCAN-SUBDIRECTORIES.
035600     MOVE ZEROES                  TO WS-SUBDIR-COUNT.
035700     MOVE 'N'                     TO WS-PROP-EOF-SW.
035800     OPEN INPUT ZDRPROP.
035900     PERFORM 1110-READ-PROPERTY   THRU 1110-EXIT.
036000     PERFORM 1120-TEST-PROPERTY   THRU 1120-EXIT
036100             WITH TEST AFTER
036200             UNTIL WS-PROP-EOF
036300                OR WS-SUBDIR-COUNT EQUAL WS-SUBDIR-MAX.
036400     CLOSE ZDRPROP.
036500
036600 1100-EXIT.
036700     EXIT.
036800
036900 1110-READ-PROPERTY.
037000     READ ZDRPROP
037100         AT END
037200             MOVE 'Y'             TO WS-PROP-EOF-SW.
037300
037400 1110-EXIT.
037500     EXIT.
037600
037700 1120-TEST-PROPERTY.
037800     IF  PR-PROP-PATH(1:WS-PATH-PREFIX-LEN) EQUAL
037900              WS-PATH-PREFIX(1:WS-PATH-PREFIX-LEN)
038000         PERFORM 1130-EXTRACT-CANDIDATE THRU 1130-EXIT
038100         PERFORM 1140-ADD-IF-NEW        THRU 1140-EXIT.
038200     PERFORM 1110-READ-PROPERTY   THRU 1110-EXIT.
038300
038400 1120-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800* Pick off the path segment that immediately follows the       *
038900* prefix, up to the next "/" or end of path.                   *
039000*****************************************************************
039100 1130-EXTRACT-CANDIDATE.
039200     MOVE SPACES                  TO WS-SEG-CANDIDATE.
039300     MOVE PR-PROP-PATH             TO WS-SEG-BUFFER.
039400     COMPUTE WS-SEG-START = WS-PATH-PREFIX-LEN + 2.
039500     MOVE WS-SEG-START             TO WS-SEG-SUB.
039600     PERFORM 1131-SCAN-SLASH-OR-END THRU 1131-EXIT
039700             UNTIL WS-SEG-SUB GREATER THAN 256
039800                OR WS-SEG-BYTE(WS-SEG-SUB) EQUAL '/'
039900                OR WS-SEG-BYTE(WS-SEG-SUB) EQUAL SPACE.
040000     IF  WS-SEG-SUB GREATER THAN WS-SEG-START
040100         MOVE WS-SEG-BUFFER(WS-SEG-START:
040200              WS-SEG-SUB - WS-SEG-START)
040300                                   TO WS-SEG-CANDIDATE.
040400
040500 1130-EXIT.
040600     EXIT.
040700
040800 1131-SCAN-SLASH-OR-END.
040900     ADD 1                        TO WS-SEG-SUB.
041000
041100 1131-EXIT.
041200     EXIT.
041300
041400*****************************************************************
041500* Add WS-SEG-CANDIDATE to WS-SUBDIR-TABLE if not already there. *
041600*****************************************************************
041700 1140-ADD-IF-NEW.
041800     IF  WS-SEG-CANDIDATE EQUAL SPACES
041900         GO TO 1140-EXIT.
042000     MOVE ZEROES                  TO WS-SUBDIR-IDX2.
042100     PERFORM 1141-SCAN-EXISTING   THRU 1141-EXIT
042200             VARYING WS-SUBDIR-IDX FROM 1 BY 1
042300             UNTIL WS-SUBDIR-IDX GREATER THAN WS-SUBDIR-COUNT
042400                OR WS-SUBDIR-IDX2 NOT EQUAL ZEROES.
042500     IF  WS-SUBDIR-IDX2 EQUAL ZEROES
042600         AND WS-SUBDIR-COUNT LESS THAN WS-SUBDIR-MAX
042700         ADD 1                    TO WS-SUBDIR-COUNT
042800         MOVE WS-SEG-CANDIDATE    TO
042900              WS-SUBDIR-ENTRY(WS-SUBDIR-COUNT).
043000
043100 1140-EXIT.
043200     EXIT.
043300
043400 1141-SCAN-EXISTING.
043500     IF  WS-SEG-CANDIDATE EQUAL WS-SUBDIR-ENTRY(WS-SUBDIR-IDX)
043600         MOVE 1                  TO WS-SUBDIR-IDX2.
043700
043800 1141-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200* Simple ascending bubble sort of the subdirectory table, so    *
044300* the default report name's distinguishing names come out      *
044400* sorted before the report name gets built.                     *
044500*****************************************************************
044600 1250-SORT-SUBDIRS.
044700     IF  WS-SUBDIR-COUNT LESS THAN 2
044800         GO TO 1250-EXIT.
044900     PERFORM 1251-BUBBLE-PASS THRU 1251-EXIT
045000             VARYING WS-SORT-SUB FROM 1 BY 1
045100             UNTIL WS-SORT-SUB GREATER THAN WS-SUBDIR-COUNT.
045200
045300 1250-EXIT.
045400     EXIT.
045500
045600 1251-BUBBLE-PASS.
045700     PERFORM 1252-BUBBLE-COMPARE THRU 1252-EXIT
045800             VARYING WS-SORT-SUB2 FROM 1 BY 1
045900             UNTIL WS-SORT-SUB2 GREATER THAN
046000                   WS-SUBDIR-COUNT - WS-SORT-SUB.
046100
046200 1251-EXIT.
046300     EXIT.
046400
046500 1252-BUBBLE-COMPARE.
046600     IF  WS-SUBDIR-ENTRY(WS-SORT-SUB2) GREATER THAN
046700         WS-SUBDIR-ENTRY(WS-SORT-SUB2 + 1)
046800         MOVE WS-SUBDIR-ENTRY(WS-SORT-SUB2)      TO WS-SORT-HOLD
046900         MOVE WS-SUBDIR-ENTRY(WS-SORT-SUB2 + 1)
047000                                  TO WS-SUBDIR-ENTRY(WS-SORT-SUB2)
047100         MOVE WS-SORT-HOLD
047200                             TO WS-SUBDIR-ENTRY(WS-SORT-SUB2 + 1).
047300
047400 1252-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800* Queue every unique unordered pair of subdirectories.          *
047900*****************************************************************
048000 1200-PAIR-SUBDIRECTORIES.
048100     MOVE ZEROES                  TO WS-QUEUE-COUNT.
048200     PERFORM 1210-OUTER-SUBDIR    THRU 1210-EXIT
048300             VARYING WS-SUBDIR-IDX FROM 1 BY 1
048400             UNTIL WS-SUBDIR-IDX GREATER THAN
048500                   WS-SUBDIR-COUNT - 1.
048600
048700 1200-EXIT.
048800     EXIT.
048900
049000 1210-OUTER-SUBDIR.
049100     PERFORM 1220-INNER-SUBDIR    THRU 1220-EXIT
049200             VARYING WS-SUBDIR-IDX2 FROM WS-SUBDIR-IDX + 1 BY 1
049300             UNTIL WS-SUBDIR-IDX2 GREATER THAN WS-SUBDIR-COUNT.
049400
049500 1210-EXIT.
049600     EXIT.
049700
049800 1220-INNER-SUBDIR.
049900     IF  WS-QUEUE-COUNT GREATER THAN OR EQUAL TO WS-QUEUE-MAX
050000         DISPLAY 'ZCDR020 - QUERY QUEUE FULL, REMAINING PAIRS '
050100                 'DISCARDED.'
050200         GO TO 1220-EXIT.
050300     ADD 1                        TO WS-QUEUE-COUNT.
050400     MOVE WS-SUBDIR-ENTRY(WS-SUBDIR-IDX)  TO
050500          QE-LEFT-SUBDIR(WS-QUEUE-COUNT).
050600     MOVE WS-SUBDIR-ENTRY(WS-SUBDIR-IDX2) TO
050700          QE-RIGHT-SUBDIR(WS-QUEUE-COUNT).
050800
050900 1220-EXIT.
051000     EXIT.
051100
051200*****************************************************************
051300* Explicit two-location mode - one queue entry, labels come     *
051400* from the first differing path segment, per shop convention.   *
051500*****************************************************************
051600 1400-BUILD-EXPLICIT-QUERY.
051700     MOVE 1                       TO WS-QUEUE-COUNT.
051800     MOVE WS-EXPLICIT-LEFT        TO QE-LEFT-SUBDIR(1).
051900     MOVE WS-EXPLICIT-RIGHT       TO QE-RIGHT-SUBDIR(1).
052000     PERFORM 1410-FIND-DIFF-SEGMENT THRU 1410-EXIT.
052100     PERFORM 1500-BUILD-REPORT-NAME THRU 1500-EXIT.
052200
052300 1400-EXIT.
052400     EXIT.
052500
052600 1410-FIND-DIFF-SEGMENT.
052700     MOVE WS-ROOT-LITERAL         TO WS-LEFT-LABEL
052800                                      WS-RIGHT-LABEL.
052900     MOVE 1                       TO WS-XL-SUB.
053000     MOVE 1                       TO WS-XR-SUB.
053100     MOVE 'N'                     TO WS-DIFF-FOUND-SW.
053200     PERFORM 1420-COMPARE-SEGMENT THRU 1420-EXIT
053300             VARYING WS-SEG-SUB FROM 1 BY 1
053400             UNTIL WS-SEG-SUB GREATER THAN 8
053500                OR WS-DIFF-FOUND
053600                OR WS-XL-SUB GREATER THAN 256
053700                OR WS-XR-SUB GREATER THAN 256.
053800
053900 1410-EXIT.
054000     EXIT.
054100
054200*****************************************************************
054300* Pick the next "/"-delimited segment off each side starting at *
054400* WS-XL-SUB/WS-XR-SUB -- the same byte-by-byte scan             *
054500* 1130-EXTRACT-CANDIDATE runs above -- and stop the outer       *
054600* PERFORM at the first segment where the two sides differ.      *
054700*****************************************************************
054800 1420-COMPARE-SEGMENT.
054900     MOVE SPACES                  TO WS-XL-SEG WS-XR-SEG.
055000     MOVE WS-XL-SUB               TO WS-XL-START.
055100     PERFORM 1421-SCAN-LEFT-SLASH THRU 1421-EXIT
055200             UNTIL WS-XL-SUB GREATER THAN 256
055300                OR WS-XL-BYTE(WS-XL-SUB) EQUAL '/'
055400                OR WS-XL-BYTE(WS-XL-SUB) EQUAL SPACE.
055500     IF  WS-XL-SUB GREATER THAN WS-XL-START
055600         MOVE WS-EXPLICIT-LEFT(WS-XL-START:
055700              WS-XL-SUB - WS-XL-START)   TO WS-XL-SEG.
055800
055900     MOVE WS-XR-SUB               TO WS-XR-START.
056000     PERFORM 1422-SCAN-RIGHT-SLASH THRU 1422-EXIT
056100             UNTIL WS-XR-SUB GREATER THAN 256
056200                OR WS-XR-BYTE(WS-XR-SUB) EQUAL '/'
056300                OR WS-XR-BYTE(WS-XR-SUB) EQUAL SPACE.
056400     IF  WS-XR-SUB GREATER THAN WS-XR-START
056500         MOVE WS-EXPLICIT-RIGHT(WS-XR-START:
056600              WS-XR-SUB - WS-XR-START)   TO WS-XR-SEG.
056700
056800     IF  WS-XL-SEG NOT EQUAL WS-XR-SEG
056900         MOVE WS-XL-SEG           TO WS-LEFT-LABEL
057000         MOVE WS-XR-SEG           TO WS-RIGHT-LABEL
057100         MOVE 'Y'                 TO WS-DIFF-FOUND-SW.
057200
057300     ADD 1                        TO WS-XL-SUB WS-XR-SUB.
057400
057500 1420-EXIT.
057600     EXIT.
057700
057800 1421-SCAN-LEFT-SLASH.
057900     ADD 1                        TO WS-XL-SUB.
058000
058100 1421-EXIT.
058200     EXIT.
058300
058400 1422-SCAN-RIGHT-SLASH.
058500     ADD 1                        TO WS-XR-SUB.
058600
058700 1422-EXIT.
058800     EXIT.
058900
059000*****************************************************************
059100* Default report name.  lighthouse-report_ plus the run          *
059200* timestamp, plus each distinguishing name (sorted already for  *
059300* internal mode) appended while under 100 chars.                *
059400*****************************************************************
059500 1500-BUILD-REPORT-NAME.
059600     MOVE WS-RDT-CCYY              TO WS-RUN-CCYY.
059700     MOVE WS-RDT-MM                TO WS-RUN-MM.
059800     MOVE WS-RDT-DD                TO WS-RUN-DD.
059900     MOVE WS-RDT-HH                TO WS-RUN-HH.
060000     MOVE WS-RDT-MI                TO WS-RUN-MI.
060100     MOVE WS-RDT-SS                TO WS-RUN-SS.
060200     MOVE SPACES                   TO WS-REPORT-NAME.
060300     STRING WS-REPORT-PREFIX-LIT   DELIMITED BY SIZE
060400            WS-RUN-TIMESTAMP       DELIMITED BY SIZE
060500         INTO WS-REPORT-NAME.
060600     MOVE 37                       TO WS-REPORT-NAME-LEN.
060700     IF  QI-MODE-EXPLICIT
060800         PERFORM 1530-APPEND-EXPLICIT THRU 1530-EXIT
060900         GO TO 1500-EXIT.
061000     PERFORM 1520-APPEND-SUBDIRS   THRU 1520-EXIT
061100             VARYING WS-SUBDIR-IDX FROM 1 BY 1
061200             UNTIL WS-SUBDIR-IDX GREATER THAN WS-SUBDIR-COUNT
061300                OR WS-REPORT-NAME-LEN GREATER THAN OR EQUAL TO
061400                   100.
061500
061600 1500-EXIT.
061700     EXIT.
061800
061900*****************************************************************
062000* Internal/multi-query mode - append each sorted subdirectory   *
062100* name in turn, subject to the 100-character cap.               *
062200*****************************************************************
062300 1520-APPEND-SUBDIRS.
062400     PERFORM 1521-APPEND-ONE-NAME  THRU 1521-EXIT.
062500
062600 1520-EXIT.
062700     EXIT.
062800
062900 1521-APPEND-ONE-NAME.
063000     STRING WS-REPORT-NAME(1:WS-REPORT-NAME-LEN) DELIMITED BY
063100               SIZE
063200            '_'                                  DELIMITED BY
063300               SIZE
063400            WS-SUBDIR-ENTRY(WS-SUBDIR-IDX)       DELIMITED BY
063500               SPACE
063600         INTO WS-REPORT-NAME.
063700     MOVE WS-REPORT-NAME           TO WS-SEG-BUFFER.
063800     PERFORM 0135-FIND-LEN-GENERIC THRU 0135-EXIT.
063900     MOVE WS-SEG-LEN               TO WS-REPORT-NAME-LEN.
064000
064100 1521-EXIT.
064200     EXIT.
064300
064400*****************************************************************
064500* Explicit two-location mode - append the two differing-segment *
064600* labels worked out by 1410-FIND-DIFF-SEGMENT.                  *
064700*****************************************************************
064800 1530-APPEND-EXPLICIT.
064900     STRING WS-REPORT-NAME(1:WS-REPORT-NAME-LEN) DELIMITED BY
065000               SIZE
065100            '_'                                  DELIMITED BY
065200               SIZE
065300            WS-LEFT-LABEL                         DELIMITED BY
065400               SPACE
065500            '_'                                  DELIMITED BY
065600               SIZE
065700            WS-RIGHT-LABEL                        DELIMITED BY
065800               SPACE
065900         INTO WS-REPORT-NAME.
066000     MOVE WS-REPORT-NAME           TO WS-SEG-BUFFER.
066100     PERFORM 0135-FIND-LEN-GENERIC THRU 0135-EXIT.
066200     MOVE WS-SEG-LEN               TO WS-REPORT-NAME-LEN.
066300
066400 1530-EXIT.
066500     EXIT.
066600
066700*****************************************************************
066800* Run every queued query through ZCDR030 - the FIFO retrieve   *
066900* and compare engine - accumulating the totals as we go.       *
067000*****************************************************************
067100 2000-RUN-QUERIES.
067200     IF  WS-BUILD-ERROR
067300         GO TO 2000-EXIT.
067400     PERFORM 2100-RUN-ONE-QUERY   THRU 2100-EXIT
067500             VARYING WS-Q-IDX FROM 1 BY 1
067600             UNTIL WS-Q-IDX GREATER THAN WS-QUEUE-COUNT.
067700
067800 2000-EXIT.
067900     EXIT.
068000
068100 2100-RUN-ONE-QUERY.
068200     MOVE SPACES                   TO LK-LEFT-FILTER-PATH
068300                                       LK-RIGHT-FILTER-PATH.
068400     IF  QI-MODE-EXPLICIT
068500         MOVE QE-LEFT-SUBDIR(WS-Q-IDX)  TO LK-LEFT-FILTER-PATH
068600         MOVE QE-RIGHT-SUBDIR(WS-Q-IDX) TO LK-RIGHT-FILTER-PATH
068700     ELSE
068800         STRING WS-PATH-PREFIX(1:WS-PATH-PREFIX-LEN)
068900                    DELIMITED BY SIZE
069000                '/'                     DELIMITED BY SIZE
069100                QE-LEFT-SUBDIR(WS-Q-IDX) DELIMITED BY SPACE
069200             INTO LK-LEFT-FILTER-PATH
069300         STRING WS-PATH-PREFIX(1:WS-PATH-PREFIX-LEN)
069400                    DELIMITED BY SIZE
069500                '/'                      DELIMITED BY SIZE
069600                QE-RIGHT-SUBDIR(WS-Q-IDX) DELIMITED BY SPACE
069700             INTO LK-RIGHT-FILTER-PATH.
069800
069900     MOVE WS-Q-IDX                  TO LK-QUERY-SEQUENCE.
070000     MOVE 'N'                       TO LK-FIRST-QUERY-SW.
070100     IF  WS-Q-IDX EQUAL 1
070200         MOVE 'Y'                   TO LK-FIRST-QUERY-SW.
070300
070400     CALL 'ZCDR030' USING LK-QUERY-PARMS, CR-DISCREPANCY-TOTALS,
070500          HD-COMMON-WORK.
070600
070700 2100-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100* Drive the CSV writer once for the whole run.                  *
071200*****************************************************************
071300 3000-WRITE-REPORT.
071400     MOVE WS-LEFT-LABEL             TO LK-LEFT-LABEL.
071500     MOVE WS-RIGHT-LABEL            TO LK-RIGHT-LABEL.
071600     CALL 'ZCDR040' USING LK-QUERY-PARMS.
071700
071800 3000-EXIT.
071900     EXIT.
072000
072100*****************************************************************
072200* End of job - control totals and the run's status line.       *
072300*****************************************************************
072400 8000-DISPLAY-STATUS.
072500     PERFORM 9900-FORMAT-STATUS  THRU 9900-EXIT.
072600     DISPLAY 'ZCDR020 - ' HD-STATUS-LINE.
072700     DISPLAY 'ZCDR020 - REPORT NAME IS ' WS-REPORT-NAME.
072800
072900 8000-EXIT.
073000     EXIT.
073100
073200 COPY ZCDRHDL.
