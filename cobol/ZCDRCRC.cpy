000100*****************************************************************
000200* ZCDRCRC  -  zCDR CSV Report Row / Discrepancy Totals layout.  *
000300*                                                                *
000400* CR-REPORT-ROW is one comparison result -- one row of the      *
000500* discrepancy CSV.  ZCDR030 fills it in COMPARE-KEYS; ZCDR040   *
000600* turns it into a quoted, comma separated print line.           *
000700* CR-DISCREPANCY-TOTALS are the run's end-of-job control totals *
000800* reported back to the submitter on the status line.            *
000900*****************************************************************
001000 01  CR-REPORT-ROW.
001100     05  CR-LEFT-PATH           PIC  X(256).
001200     05  CR-LEFT-KEY            PIC  X(128).
001300     05  CR-LEFT-VALUE          PIC  X(256).
001400     05  CR-RIGHT-PATH          PIC  X(256).
001500     05  CR-RIGHT-KEY           PIC  X(128).
001600     05  CR-RIGHT-VALUE         PIC  X(256).
001700     05  CR-KEY-STATUS          PIC  X(016).
001800         88  CR-KS-SAME               VALUE 'SAME'.
001900         88  CR-KS-MISS-LEFT          VALUE 'MISSING IN LEFT'.
002000         88  CR-KS-MISS-RIGHT         VALUE 'MISSING IN RIGHT'.
002100         88  CR-KS-IGNORED             VALUE 'IGNORED'.
002200     05  CR-VALUE-STATUS        PIC  X(016).
002300         88  CR-VS-SAME               VALUE 'SAME'.
002400         88  CR-VS-DIFFERENT           VALUE 'DIFFERENT'.
002500         88  CR-VS-MISS-LEFT          VALUE 'MISSING IN LEFT'.
002600         88  CR-VS-MISS-RIGHT         VALUE 'MISSING IN RIGHT'.
002700         88  CR-VS-IGNORED             VALUE 'IGNORED'.
002800*--------------------------------------------------------------*
002900* Reserve, matches pad carried in ZCDRPRC (CDR0007).           *
003000*--------------------------------------------------------------*
003100     05  FILLER                 PIC  X(008).
003200
003300*****************************************************************
003400* End-of-run control totals now live in ZCDRTOT (CDR-0021) --   *
003500* COPY that member as well wherever CR-DISCREPANCY-TOTALS is    *
003600* needed alongside this layout.                                 *
003700*****************************************************************
003800
003900*****************************************************************
004000* Serialized, quoted CSV text line as it is written to ZDRCSV,  *
004100* built one field at a time by ZCDRHDL's 9500-QUOTE-FIELD.      *
004200*****************************************************************
004300 01  CR-CSV-OUTPUT-LINE.
004400     05  CR-CSV-TEXT            PIC  X(2040).
004500     05  FILLER                 PIC  X(008).
004600
004700 01  CR-CSV-OUTPUT-BYTES REDEFINES CR-CSV-OUTPUT-LINE.
004800     05  CR-CSV-BYTE            PIC  X(001) OCCURS 2048 TIMES
004900                                 INDEXED BY CR-CSV-IDX.
005000
005100 01  CR-CSV-LINE-LENGTH         PIC S9(08) COMP VALUE ZEROES.
